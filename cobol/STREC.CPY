000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/STREC.CPY  $Revision: 1.4 $"                  
000800*-----------------------------------------------------------              
000900* STREC  -- BATCH EXECUTION STATISTICS RECORD                             
001000* BUILT UP BY STATACC ACROSS THE LIFE OF THE BATCH RUN AND                
001100* PASSED TO PORTRPT AT END OF FILE FOR THE PRINTED SUMMARY.               
001200* NOT WRITTEN TO A FILE OF ITS OWN - IT TRAVELS ONLY AS A                 
001300*-----------------------------------------------------------              
001400* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001500*-----------------------------------------------------------              
001600* ST-TOTAL-ORDERS          01-05  SUCCESSFUL EXECUTIONS LOGGED            
001700* ST-TOTAL-ORDERS-REJECTED 06-10  FAILED ORDERS LOGGED                    
001800* ST-TOTAL-SLIPPAGE        11-27  SUM OF SLIPPAGE, 6 DECIMALS             
001900* ST-AVG-SLIPPAGE          28-44  AVERAGE SLIPPAGE, 6 DECIMALS            
002000* ST-TOTAL-FEES            45-61  SUM OF FEES, 6 DECIMALS                 
002100* ST-AVG-FEES              62-78  AVERAGE FEE, 6 DECIMALS                 
002200* FILLER                   79-80  RESERVED                                
002300*-------------------------------------------------------                  
002400* CHANGE LOG                                                              
002500* DATE     BY  REQUEST    DESCRIPTION                                     
002600*-------------------------------------------------------                  
002700* 03/21/94 DO  CR-9407    ORIGINAL LAYOUT, SPLIT OUT OF ORDEXEC           
002800*                         WHEN STATACC WAS WRITTEN.                       
002900* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003000*                         FIELDS IN THIS RECORD - NO CHANGE               
003100*                         REQUIRED, SIGNED OFF.                           
003200* 08/19/03 JF  CR-0372    ADDED ST-TOTAL-ORDERS-REJECTED SO A             
003300*                         FAILED ORDER'S COUNT SHOWS UP ON THE            
003400*                         REPORT.                                         
003500*-------------------------------------------------------                  
003600* LINKAGE PARAMETER BETWEEN STATACC AND PORTRPT.                          
003700*-----------------------------------------------------------              
003800 01  BATCH-STATISTICS-RECORD.                                             
003900*     COUNT OF ORDERS THAT FILLED CLEAN - EXE-STATUS-OK ON                
004000*     THE EXECUTION LOG.                                                  
004100     05  ST-TOTAL-ORDERS         PIC 9(05).                               
004200*     COUNT OF ORDERS THAT FAILED VALIDATION OR THE CASH/                 
004300*     POSITION CHECK - EXE-STATUS-FAIL ON THE EXECUTION LOG.              
004400     05  ST-TOTAL-ORDERS-REJECTED PIC 9(05).                              
004500*     RUNNING SUM OF EXE-SLIPPAGE ACROSS EVERY SUCCESSFUL                 
004600*     ORDER IN THE BATCH.                                                 
004700     05  ST-TOTAL-SLIPPAGE       PIC S9(11)V9(06).                        
004800*     ST-TOTAL-SLIPPAGE DIVIDED BY ST-TOTAL-ORDERS, FORCED TO             
004900*     ZERO RATHER THAN DIVIDE-BY-ZERO WHEN THE BATCH HAS NO               
005000*     SUCCESSFUL ORDERS.                                                  
005100     05  ST-AVG-SLIPPAGE         PIC S9(11)V9(06).                        
005200*     RUNNING SUM OF EXE-FEE ACROSS EVERY SUCCESSFUL ORDER.               
005300     05  ST-TOTAL-FEES           PIC S9(11)V9(06).                        
005400*     ST-TOTAL-FEES DIVIDED BY ST-TOTAL-ORDERS, SAME ZERO-                
005500*     DIVIDE PROTECTION AS ST-AVG-SLIPPAGE.                               
005600     05  ST-AVG-FEES             PIC S9(11)V9(06).                        
005700*     RESERVED.                                                           
005800     05  FILLER                  PIC X(02).                               
