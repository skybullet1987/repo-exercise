000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/SLIPCLC.cbl  $Revision: 1.4 $"                
000800*-----------------------------------------------------------              
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     SLIPCLC.                                                 
001100 AUTHOR.         R HALVERSEN.                                             
001200 INSTALLATION.   CRESCENT SECURITIES CORP - DATA PROCESSING.              
001300 DATE-WRITTEN.   07/02/93.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       CRESCENT SECURITIES CORP - INTERNAL USE ONLY.            
001600*-------------------------------------------------------                  
001700* PURPOSE.  ESTIMATES THE SIMULATED SLIPPAGE FOR ONE                      
001800* ORDER, GIVEN ITS PRICE, SIZE, THE INSTRUMENT'S 24-HOUR                  
001900* VOLUME AND SPREAD, AND THE DESK'S CONFIGURED BASE                       
002000* SLIPPAGE AND VOLATILITY MULTIPLIER.  REPLACES THE OLD                   
002100* PRACTICE OF PRICING FROM A LIVE QUOTE - THE SIMULATOR                   
002200* HAS NO LIVE QUOTE FEED, SO IT COMPUTES AN IMPACT MODEL                  
002300* IN ITS PLACE.  CALLED ONCE PER ORDER BY ORDEXEC.                        
002400*-------------------------------------------------------                  
002500*-------------------------------------------------------                  
002600* CHANGE LOG                                                              
002700* DATE     BY  REQUEST    DESCRIPTION                                     
002800*-------------------------------------------------------                  
002900* 07/02/93 RH  CR-9314    ORIGINAL SUBPROGRAM - BASE SLIPPAGE PLUS        
003000*                         VOLUME-IMPACT AND HALF-SPREAD TERMS,            
003100*                         SCALED BY THE VOLATILITY MULTIPLIER.            
003200* 02/14/94 RH  CR-9401    WIDENED THE INTERMEDIATE FRACTION WORK          
003300*                         AREAS TO TEN DECIMALS - FIVE WAS NOT            
003400*                         ENOUGH HEADROOM ON THIN-VOLUME NAMES.           
003500* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003600*                         FIELDS IN THIS PROGRAM - NO CHANGE              
003700*                         REQUIRED, SIGNED OFF.                           
003800* 05/30/00 MC  CR-0087    CONFIRMED WITH THE DESK THAT A ZERO             
003900*                         24-HOUR VOLUME SUPPRESSES THE VOLUME            
004000*                         IMPACT TERM RATHER THAN FAILING THE             
004100*                         ORDER - DOCUMENTED IN 2000-ADD-VOLUME.          
004200*-------------------------------------------------------                  
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.    CRESCENT-3090.                                       
004600 OBJECT-COMPUTER.    CRESCENT-3090.                                       
004700 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                                  
004800*-------------------------------------------------------                  
004900 DATA DIVISION.                                                           
005000 WORKING-STORAGE SECTION.                                                 
005100*-------------------------------------------------------                  
005200 01  LOGMSG.                                                              
005300     05  FILLER                  PIC X(10) VALUE "SLIPCLC =>".            
005400     05  LOGMSG-TEXT             PIC X(50).                               
005500*-------------------------------------------------------                  
005600* RUNNING SLIPPAGE FRACTION.  CARRIED TO TEN DECIMALS SO                  
005700* THE VOLUME-IMPACT AND VOLATILITY MULTIPLICATIONS DO NOT                 
005800* LOSE PRECISION BEFORE THE FINAL 6-DECIMAL RESULT.                       
005900*-------------------------------------------------------                  
006000 01  WS-SLIPPAGE-FRAC           PIC S9(03)V9(10).                         
006100 01  WS-SLIPPAGE-FRAC-PARTS REDEFINES WS-SLIPPAGE-FRAC.                   
006200     05  WS-SLIPPAGE-FRAC-WHOLE PIC S9(03).                               
006300     05  WS-SLIPPAGE-FRAC-DEC   PIC 9(10).                                
006400 01  WS-VOLUME-IMPACT-PCT       PIC S9(05)V9(10).                         
006500 01  WS-VOLUME-IMPACT-PARTS REDEFINES WS-VOLUME-IMPACT-PCT.               
006600     05  WS-VOLUME-IMPACT-WHOLE PIC S9(05).                               
006700     05  WS-VOLUME-IMPACT-DEC   PIC 9(10).                                
006800 01  WS-SLIPPAGE-WORK           PIC S9(11)V9(10).                         
006900 01  WS-SLIPPAGE-WORK-PARTS REDEFINES WS-SLIPPAGE-WORK.                   
007000     05  WS-SLIPPAGE-WORK-WHOLE PIC S9(11).                               
007100     05  WS-SLIPPAGE-WORK-DEC   PIC 9(10).                                
007200 77  WS-CALL-COUNT              PIC S9(04) COMP VALUE ZERO.               
007300*-------------------------------------------------------                  
007400 LINKAGE SECTION.                                                         
007500*-------------------------------------------------------                  
007600     COPY SLPARM.                                                         
007700*-------------------------------------------------------                  
007800 PROCEDURE DIVISION USING SLIPPAGE-MODEL-PARMS.                           
007900*-------------------------------------------------------                  
008000 0000-MAIN-LINE.                                                          
008100     ADD 1 TO WS-CALL-COUNT.                                              
008200     PERFORM 1000-BASE-FRACTION THRU 1000-EXIT.                           
008300     PERFORM 2000-ADD-VOLUME-IMPACT THRU 2000-EXIT.                       
008400     PERFORM 3000-ADD-HALF-SPREAD THRU 3000-EXIT.                         
008500     PERFORM 4000-APPLY-VOLATILITY THRU 4000-EXIT.                        
008600     PERFORM 5000-COMPUTE-AMOUNT THRU 5000-EXIT.                          
008700     GOBACK.                                                              
008800*-------------------------------------------------------                  
008900* 1000-BASE-FRACTION - BASE SLIPPAGE, EXPRESSED IN BASIS                  
009000* POINTS BY THE DESK, CONVERTED TO A FRACTION.                            
009100*-------------------------------------------------------                  
009200 1000-BASE-FRACTION.                                                      
009300     COMPUTE WS-SLIPPAGE-FRAC ROUNDED =                                   
009400         SL-BASE-BPS / 10000.                                             
009500 1000-EXIT.                                                               
009600     EXIT.                                                                
009700*-------------------------------------------------------                  
009800* 2000-ADD-VOLUME-IMPACT - THE BIGGER THE ORDER RELATIVE                  
009900* TO 24-HOUR VOLUME, THE MORE IT MOVES THE MARKET.  A                     
010000* ZERO VOLUME SIMPLY SUPPRESSES THIS TERM, PER CR-0087 -                  
010100* THE ORDER IS NOT REJECTED HERE, ONLY PRICED.                            
010200*-------------------------------------------------------                  
010300 2000-ADD-VOLUME-IMPACT.                                                  
010400     IF SL-VOLUME-24H > ZERO                                              
010500         COMPUTE WS-VOLUME-IMPACT-PCT ROUNDED =                           
010600             (SL-ORDER-SIZE / SL-VOLUME-24H) * 100                        
010700         COMPUTE WS-SLIPPAGE-FRAC ROUNDED =                               
010800             WS-SLIPPAGE-FRAC + (WS-VOLUME-IMPACT-PCT * 0.5).             
010900 2000-EXIT.                                                               
011000     EXIT.                                                                
011100*-------------------------------------------------------                  
011200* 3000-ADD-HALF-SPREAD - HALF THE QUOTED SPREAD IS TAKEN                  
011300* AS PART OF THE SIMULATED IMPACT.                                        
011400*-------------------------------------------------------                  
011500 3000-ADD-HALF-SPREAD.                                                    
011600     COMPUTE WS-SLIPPAGE-FRAC ROUNDED =                                   
011700         WS-SLIPPAGE-FRAC + ((SL-SPREAD-PCT / 100) / 2).                  
011800 3000-EXIT.                                                               
011900     EXIT.                                                                
012000*-------------------------------------------------------                  
012100* 4000-APPLY-VOLATILITY - SCALE THE WHOLE FRACTION BY THE                 
012200* DESK'S CONFIGURED VOLATILITY MULTIPLIER.                                
012300*-------------------------------------------------------                  
012400 4000-APPLY-VOLATILITY.                                                   
012500     COMPUTE WS-SLIPPAGE-FRAC ROUNDED =                                   
012600         WS-SLIPPAGE-FRAC * SL-VOLATILITY-MULT.                           
012700 4000-EXIT.                                                               
012800     EXIT.                                                                
012900*-------------------------------------------------------                  
013000* 5000-COMPUTE-AMOUNT - APPLY THE FRACTION TO THE ORDER'S                 
013100* NOTIONAL VALUE.  FINAL RESULT ROUNDED TO SIX DECIMALS.                  
013200*-------------------------------------------------------                  
013300 5000-COMPUTE-AMOUNT.                                                     
013400     COMPUTE WS-SLIPPAGE-WORK ROUNDED =                                   
013500         SL-PRICE * SL-ORDER-SIZE * WS-SLIPPAGE-FRAC.                     
013600     COMPUTE SL-SLIPPAGE-AMOUNT ROUNDED =                                 
013700         WS-SLIPPAGE-WORK.                                                
013800     MOVE "SLIPPAGE COMPUTED" TO LOGMSG-TEXT.                             
013900     DISPLAY LOGMSG.                                                      
014000 5000-EXIT.                                                               
014100     EXIT.                                                                
