000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/OVPARM.CPY  $Revision: 1.2 $"                 
000800*-----------------------------------------------------------              
000900* OVPARM  -- LINKAGE PARAMETERS FOR THE ORDVAL SUBPROGRAM                 
001000* PASSED BY ORDEXEC ON EVERY CALL TO ORDVAL, ONE ORDER AT A               
001100* TIME.  ORDVAL ROUNDS THE QUANTITY IN PLACE AND SETS THE                 
001200* VALID FLAG AND ERROR TEXT BEFORE RETURNING.                             
001300*-----------------------------------------------------------              
001400* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001500*-----------------------------------------------------------              
001600* OV-QUANTITY         01-15  ORDER SIZE, ROUNDED IN PLACE                 
001700* OV-PRICE            16-26  REFERENCE PRICE                              
001800* OV-LOT-SIZE         27-35  MINIMUM ROUNDING LOT                         
001900* OV-MIN-NOTIONAL     36-44  MINIMUM ACCEPTABLE NOTIONAL                  
002000* OV-VALID-FLAG       45-45  Y OR N                                       
002100* OV-ERROR-TEXT       46-85  REJECT REASON WHEN N                         
002200* FILLER              86-90  RESERVED                                     
002300*-------------------------------------------------------                  
002400* CHANGE LOG                                                              
002500* DATE     BY  REQUEST    DESCRIPTION                                     
002600*-------------------------------------------------------                  
002700* 06/17/93 RH  CR-9346    ORIGINAL LAYOUT WHEN ORDVAL WAS SPLIT           
002800*                         OUT OF THE MAIN DRIVER.                         
002900* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003000*                         FIELDS IN THIS RECORD - NO CHANGE               
003100*                         REQUIRED, SIGNED OFF.                           
003200*-------------------------------------------------------                  
003300 01  ORDER-VALIDATOR-PARMS.                                               
003400*     IN/OUT - ORDER SIZE ON THE WAY IN, ROUNDED DOWN TO THE              
003500*     NEAREST OV-LOT-SIZE MULTIPLE ON THE WAY BACK OUT.                   
003600     05  OV-QUANTITY             PIC S9(07)V9(08).                        
003700*     IN - REFERENCE PRICE, USED WITH OV-QUANTITY TO CHECK                
003800*     THE MINIMUM NOTIONAL RULE.                                          
003900     05  OV-PRICE                PIC S9(09)V9(02).                        
004000*     IN - CFG-LOT-SIZE, PASSED THROUGH UNCHANGED BY ORDEXEC.             
004100     05  OV-LOT-SIZE             PIC S9(01)V9(08).                        
004200*     IN - CFG-MIN-NOTIONAL, PASSED THROUGH UNCHANGED.                    
004300     05  OV-MIN-NOTIONAL         PIC S9(07)V9(02).                        
004400*     OUT - Y IF THE ORDER PASSED EVERY CHECK, N OTHERWISE.               
004500     05  OV-VALID-FLAG           PIC X(01).                               
004600         88  OV-IS-VALID                 VALUE "Y".                       
004700         88  OV-IS-INVALID               VALUE "N".                       
004800*     OUT - SET ONLY WHEN OV-VALID-FLAG IS N.  MOVED STRAIGHT             
004900*     TO EXE-ERROR BY ORDEXEC ON A REJECTED ORDER.                        
005000     05  OV-ERROR-TEXT           PIC X(40).                               
005100*     RESERVED.                                                           
005200     05  FILLER                  PIC X(05).                               
