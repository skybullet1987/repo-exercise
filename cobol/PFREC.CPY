000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/PFREC.CPY  $Revision: 1.2 $"                  
000800*-----------------------------------------------------------              
000900* PFREC  -- PORTFOLIO STATE RECORD (STATE-OUT FILE)                       
001000* FIRST RECORD OF THE FILE CARRIES CASH ONLY (PF-SYMBOL AND               
001100* PF-QUANTITY SPACES/ZERO); ONE FURTHER RECORD PER SYMBOL                 
001200* STILL HELD AT END OF BATCH.  WRITTEN BY PORTRPT, READ BACK              
001300* BY TOMORROW'S OPENING JOB AS THE STARTING BOOK.                         
001400*-----------------------------------------------------------              
001500* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001600*-----------------------------------------------------------              
001700* PF-CASH             01-15  CASH BALANCE, 4 DECIMALS                     
001800* PF-SYMBOL           16-27  INSTRUMENT SYMBOL, SPACES ON CASH REC        
001900* PF-QUANTITY         28-42  QUANTITY HELD, 8 DECIMALS                    
002000* FILLER              43-50  RESERVED                                     
002100*-------------------------------------------------------                  
002200* CHANGE LOG                                                              
002300* DATE     BY  REQUEST    DESCRIPTION                                     
002400*-------------------------------------------------------                  
002500* 03/28/94 DO  CR-9407    ORIGINAL LAYOUT, SPLIT OUT OF ORDEXEC           
002600*                         WHEN PORTRPT WAS WRITTEN.                       
002700* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
002800*                         FIELDS IN THIS RECORD - NO CHANGE               
002900*                         REQUIRED, SIGNED OFF.                           
003000*-------------------------------------------------------                  
003100 01  PORTFOLIO-STATE-RECORD.                                              
003200*     CASH BALANCE.  CARRIED ONLY ON THE FIRST RECORD OF THE              
003300*     FILE - ZERO ON EVERY POSITION RECORD THAT FOLLOWS.                  
003400     05  PF-CASH                 PIC S9(11)V9(04).                        
003500*     SPACES ON THE CASH RECORD; THE HELD INSTRUMENT SYMBOL               
003600*     ON EVERY RECORD AFTER IT.                                           
003700     05  PF-SYMBOL               PIC X(12).                               
003800*     ZERO ON THE CASH RECORD; THE QUANTITY STILL HELD ON                 
003900*     EVERY RECORD AFTER IT.  A SYMBOL THAT NETTED BACK TO                
004000*     ZERO DURING THE BATCH IS NOT CARRIED FORWARD.                       
004100     05  PF-QUANTITY             PIC S9(07)V9(08).                        
004200*     RESERVED FOR FUTURE PORTFOLIO ATTRIBUTES (E.G. AN                   
004300*     AVERAGE COST BASIS) SHOULD THE DESK ASK FOR ONE.                    
004400     05  FILLER                  PIC X(08).                               
