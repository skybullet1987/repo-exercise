000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/STATACC.cbl  $Revision: 1.4 $"                
000800*-----------------------------------------------------------              
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     STATACC.                                                 
001100 AUTHOR.         D OKAFOR.                                                
001200 INSTALLATION.   CRESCENT SECURITIES CORP - DATA PROCESSING.              
001300 DATE-WRITTEN.   03/21/94.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       CRESCENT SECURITIES CORP - INTERNAL USE ONLY.            
001600*-------------------------------------------------------                  
001700* PURPOSE.  ACCUMULATES PER-ORDER SLIPPAGE AND FEE INTO                   
001800* THE BATCH TOTALS, AND ON THE FINAL CALL TURNS THE                       
001900* TOTALS INTO AVERAGES.  ORDEXEC CALLS THIS ONCE PER                      
002000* SUCCESSFUL ORDER WITH SA-ACCUMULATE, THEN ONCE MORE AT                  
002100* END OF FILE WITH SA-FINALIZE.                                           
002200*-------------------------------------------------------                  
002300*-------------------------------------------------------                  
002400* CHANGE LOG                                                              
002500* DATE     BY  REQUEST    DESCRIPTION                                     
002600*-------------------------------------------------------                  
002700* 03/21/94 DO  CR-9407    ORIGINAL SUBPROGRAM - SPLIT OUT OF              
002800*                         ORDEXEC SO THE RUNNING TOTALS AND THE           
002900*                         FINAL AVERAGE CALCULATION LIVE IN ONE           
003000*                         PLACE INSTEAD OF TWO.                           
003100* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003200*                         FIELDS IN THIS PROGRAM - NO CHANGE              
003300*                         REQUIRED, SIGNED OFF.                           
003400* 06/02/99 MC  CR-9905    ZERO-ORDER BATCH NO LONGER ABENDS ON            
003500*                         DIVIDE BY ZERO - AVERAGES ARE FORCED            
003600*                         TO ZERO WHEN ST-TOTAL-ORDERS IS ZERO.           
003700* 08/19/03 JF  CR-0372    ADDED SA-REJECT SO A FAILED ORDER'S             
003800*                         COUNT SHOWS UP ON THE REPORT - DESK             
003900*                         COULD NOT TELL A CLEAN BATCH FROM ONE           
004000*                         REJECTING EVERY ORDER.                          
004100*-------------------------------------------------------                  
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.    CRESCENT-3090.                                       
004500 OBJECT-COMPUTER.    CRESCENT-3090.                                       
004600 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                                  
004700*-------------------------------------------------------                  
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000*-------------------------------------------------------                  
005100 01  LOGMSG.                                                              
005200     05  FILLER                  PIC X(10) VALUE "STATACC =>".            
005300     05  LOGMSG-TEXT             PIC X(50).                               
005400*-------------------------------------------------------                  
005500* TRACE WORK AREAS - THE RUNNING TOTALS AND THE AVERAGES                  
005600* ARE EACH SPLIT INTO WHOLE/FRACTION HALVES SO A JOB-LOG                  
005700* DUMP CAN SHOW THEM WITHOUT AN EDITED PICTURE CLAUSE.                    
005800*-------------------------------------------------------                  
005900 01  WS-SLIPPAGE-TRACE          PIC S9(11)V9(06).                         
006000 01  WS-SLIPPAGE-TRACE-PARTS REDEFINES WS-SLIPPAGE-TRACE.                 
006100     05  WS-SLIPPAGE-TRACE-WHOLE PIC S9(11).                              
006200     05  WS-SLIPPAGE-TRACE-DEC   PIC 9(06).                               
006300 01  WS-FEE-TRACE               PIC S9(11)V9(06).                         
006400 01  WS-FEE-TRACE-PARTS REDEFINES WS-FEE-TRACE.                           
006500     05  WS-FEE-TRACE-WHOLE     PIC S9(11).                               
006600     05  WS-FEE-TRACE-DEC       PIC 9(06).                                
006700 01  WS-AVG-TRACE                PIC S9(11)V9(06).                        
006800 01  WS-AVG-TRACE-PARTS REDEFINES WS-AVG-TRACE.                           
006900     05  WS-AVG-TRACE-WHOLE     PIC S9(11).                               
007000     05  WS-AVG-TRACE-DEC       PIC 9(06).                                
007100 77  WS-CALL-COUNT              PIC S9(04) COMP VALUE ZERO.               
007200*-------------------------------------------------------                  
007300 LINKAGE SECTION.                                                         
007400*-------------------------------------------------------                  
007500     COPY STPARM.                                                         
007600     COPY STREC.                                                          
007700*-------------------------------------------------------                  
007800 PROCEDURE DIVISION USING STATISTICS-ACCUM-PARMS                          
007900                          BATCH-STATISTICS-RECORD.                        
008000*-------------------------------------------------------                  
008100 0000-MAIN-LINE.                                                          
008200     ADD 1 TO WS-CALL-COUNT.                                              
008300     IF SA-ACCUMULATE                                                     
008400         PERFORM 1000-ACCUMULATE-ORDER THRU 1000-EXIT                     
008500     ELSE                                                                 
008600     IF SA-REJECT                                                         
008700         PERFORM 1500-REJECT-ORDER THRU 1500-EXIT                         
008800     ELSE                                                                 
008900         PERFORM 2000-FINALIZE-BATCH THRU 2000-EXIT.                      
009000     GOBACK.                                                              
009100*-------------------------------------------------------                  
009200* 1000-ACCUMULATE-ORDER - ONE SUCCESSFUL ORDER'S SLIPPAGE                 
009300* AND FEE ARE FOLDED INTO THE RUNNING BATCH TOTALS.                       
009400*-------------------------------------------------------                  
009500 1000-ACCUMULATE-ORDER.                                                   
009600     ADD 1 TO ST-TOTAL-ORDERS.                                            
009700     ADD SA-ORDER-SLIPPAGE TO ST-TOTAL-SLIPPAGE.                          
009800     ADD SA-ORDER-FEE TO ST-TOTAL-FEES.                                   
009900     MOVE ST-TOTAL-SLIPPAGE TO WS-SLIPPAGE-TRACE.                         
010000     MOVE ST-TOTAL-FEES TO WS-FEE-TRACE.                                  
010100     MOVE "ORDER ACCUMULATED" TO LOGMSG-TEXT.                             
010200     DISPLAY LOGMSG.                                                      
010300 1000-EXIT.                                                               
010400     EXIT.                                                                
010500*-------------------------------------------------------                  
010600* 1500-REJECT-ORDER - A FAILED ORDER COUNTS AGAINST THE                   
010700* REJECTED TOTAL BUT DOES NOT TOUCH THE SLIPPAGE OR FEE                   
010800* ACCUMULATORS, PER CR-0372.                                              
010900*-------------------------------------------------------                  
011000 1500-REJECT-ORDER.                                                       
011100     ADD 1 TO ST-TOTAL-ORDERS-REJECTED.                                   
011200     MOVE "ORDER REJECTED" TO LOGMSG-TEXT.                                
011300     DISPLAY LOGMSG.                                                      
011400 1500-EXIT.                                                               
011500     EXIT.                                                                
011600*-------------------------------------------------------                  
011700* 2000-FINALIZE-BATCH - TURN THE TOTALS INTO AVERAGES.                    
011800* A BATCH WITH NO SUCCESSFUL ORDERS REPORTS ZERO                          
011900* AVERAGES RATHER THAN DIVIDING BY ZERO, PER CR-9905.                     
012000*-------------------------------------------------------                  
012100 2000-FINALIZE-BATCH.                                                     
012200     IF ST-TOTAL-ORDERS = ZERO                                            
012300         MOVE ZERO TO ST-AVG-SLIPPAGE                                     
012400         MOVE ZERO TO ST-AVG-FEES                                         
012500     ELSE                                                                 
012600         COMPUTE ST-AVG-SLIPPAGE ROUNDED =                                
012700             ST-TOTAL-SLIPPAGE / ST-TOTAL-ORDERS                          
012800         COMPUTE ST-AVG-FEES ROUNDED =                                    
012900             ST-TOTAL-FEES / ST-TOTAL-ORDERS.                             
013000     MOVE ST-AVG-SLIPPAGE TO WS-AVG-TRACE.                                
013100     MOVE "BATCH FINALIZED" TO LOGMSG-TEXT.                               
013200     DISPLAY LOGMSG.                                                      
013300 2000-EXIT.                                                               
013400     EXIT.                                                                
