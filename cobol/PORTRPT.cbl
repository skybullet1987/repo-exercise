000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/PORTRPT.cbl  $Revision: 1.5 $"                
000800*-----------------------------------------------------------              
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     PORTRPT.                                                 
001100 AUTHOR.         D OKAFOR.                                                
001200 INSTALLATION.   CRESCENT SECURITIES CORP - DATA PROCESSING.              
001300 DATE-WRITTEN.   03/28/94.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       CRESCENT SECURITIES CORP - INTERNAL USE ONLY.            
001600*-------------------------------------------------------                  
001700* PURPOSE.  CALLED ONCE BY ORDEXEC AT END OF BATCH.  WRITES               
001800* THE FINAL BOOK - CASH PLUS EVERY SYMBOL STILL HELD - TO                 
001900* THE STATE FILE FOR TOMORROW'S OPENING BALANCE, AND PRINTS               
002000* THE DESK'S END-OF-BATCH SUMMARY.  REPLACES THE OLD                      
002100* PRACTICE OF READING THE BOOK BACK OFF A SCREEN - SAME                   
002200* IDEA OF ONE BUFFER LAID OUT SEVERAL WAYS, NOW FEEDING A                 
002300* PRINTED REPORT INSTEAD OF A DISPLAY FORM.                               
002400*-------------------------------------------------------                  
002500*-------------------------------------------------------                  
002600* CHANGE LOG                                                              
002700* DATE     BY  REQUEST    DESCRIPTION                                     
002800*-------------------------------------------------------                  
002900* 03/28/94 DO  CR-9407    ORIGINAL SUBPROGRAM - STATE FILE AND            
003000*                         PRINTED REPORT SPLIT OUT OF ORDEXEC SO          
003100*                         THE DRIVER DOES NOT KNOW THE REPORT             
003200*                         LAYOUT.                                         
003300* 04/11/95 DO  CR-9502    POSITION TABLE WIDENED FROM 20 TO 50            
003400*                         SYMBOLS - MATCHES THE ORDEXEC CHANGE            
003500*                         OF THE SAME DATE.                               
003600* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003700*                         FIELDS IN THIS PROGRAM - NO CHANGE              
003800*                         REQUIRED, SIGNED OFF.                           
003900* 08/19/03 JF  CR-0372    ADDED THE ORDERS REJECTED LINE TO THE           
004000*                         REPORT, TO MATCH THE NEW STATACC                
004100*                         REJECT COUNTER.                                 
004200*-------------------------------------------------------                  
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.    CRESCENT-3090.                                       
004600 OBJECT-COMPUTER.    CRESCENT-3090.                                       
004700 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                                  
004800*-------------------------------------------------------                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100* STATE-OUT  - CASH RECORD FIRST, THEN ONE RECORD PER                     
005200* SYMBOL STILL HELD - TOMORROW'S OPENING BOOK.                            
005300     SELECT STATE-OUT ASSIGN TO "STATEOUT"                                
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS STATE-OUT-STATUS.                                 
005600* REPORT-OUT  - THE PRINTED END-OF-BATCH SUMMARY.                         
005700     SELECT REPORT-OUT ASSIGN TO "RPTOUT"                                 
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS REPORT-OUT-STATUS.                                
006000*-------------------------------------------------------                  
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*-------------------------------------------------------                  
006400 FD  STATE-OUT                                                            
006500     RECORD CONTAINS 50 CHARACTERS.                                       
006600     COPY PFREC.                                                          
006700*-------------------------------------------------------                  
006800 FD  REPORT-OUT                                                           
006900     RECORD CONTAINS 80 CHARACTERS.                                       
007000 01  REPORT-LINE.                                                         
007100     05  RPT-LINE-TEXT           PIC X(79).                               
007200     05  FILLER                  PIC X(01).                               
007300*-------------------------------------------------------                  
007400 WORKING-STORAGE SECTION.                                                 
007500*-------------------------------------------------------                  
007600 01  LOGMSG.                                                              
007700     05  FILLER                  PIC X(10) VALUE "PORTRPT=>".             
007800     05  LOGMSG-TEXT             PIC X(50).                               
007900 01  LOGMSG-ERR.                                                          
008000     05  FILLER                  PIC X(14) VALUE "PORTRPT ERR =>".        
008100     05  LOG-ERR-ROUTINE         PIC X(20).                               
008200     05  FILLER                  PIC X(11) VALUE " STATUS -> ".           
008300     05  LOG-ERR-STATUS          PIC X(02).                               
008400 01  STATE-OUT-STATUS.                                                    
008500     05  SO-STATUS-1             PIC X(01).                               
008600     05  SO-STATUS-2             PIC X(01).                               
008700 01  REPORT-OUT-STATUS.                                                   
008800     05  RO-STATUS-1             PIC X(01).                               
008900     05  RO-STATUS-2             PIC X(01).                               
009000 77  WS-LINES-WRITTEN            PIC S9(05) COMP VALUE ZERO.              
009100*-------------------------------------------------------                  
009200* ONE 80-BYTE PRINT BUFFER, LAID OUT SEVEN DIFFERENT WAYS                 
009300* DEPENDING ON WHICH REPORT LINE IS BEING BUILT - SAME                    
009400* ONE-BUFFER-MANY-VIEWS HABIT THE DESK USED TO LAY OUT ITS                
009500* OLD ON-LINE DISPLAY FORMS.                                              
009600*-------------------------------------------------------                  
009700 01  WS-RPT-BUFFER               PIC X(80).                               
009800 01  WS-RPT-TITLE REDEFINES WS-RPT-BUFFER.                                
009900     05  FILLER                  PIC X(01).                               
010000     05  RPT-TITLE-TEXT          PIC X(41).                               
010100     05  FILLER                  PIC X(38).                               
010200 01  WS-RPT-ORDERS REDEFINES WS-RPT-BUFFER.                               
010300     05  FILLER                  PIC X(01).                               
010400     05  RPT-ORD-LABEL           PIC X(18).                               
010500     05  RPT-ORD-COUNT           PIC ZZZZ9.                               
010600     05  FILLER                  PIC X(56).                               
010700 01  WS-RPT-MONEY REDEFINES WS-RPT-BUFFER.                                
010800     05  FILLER                  PIC X(01).                               
010900     05  RPT-MONEY-LABEL         PIC X(15).                               
011000     05  FILLER                  PIC X(01).                               
011100     05  RPT-MONEY-VALUE         PIC ZZZ,ZZZ,ZZ9.999999.                  
011200     05  FILLER                  PIC X(45).                               
011300 01  WS-RPT-CASH REDEFINES WS-RPT-BUFFER.                                 
011400     05  FILLER                  PIC X(01).                               
011500     05  RPT-CASH-LABEL          PIC X(15).                               
011600     05  FILLER                  PIC X(01).                               
011700     05  RPT-CASH-VALUE          PIC ZZZ,ZZZ,ZZ9.9999.                    
011800     05  FILLER                  PIC X(47).                               
011900 01  WS-RPT-POS-HDR REDEFINES WS-RPT-BUFFER.                              
012000     05  FILLER                  PIC X(01).                               
012100     05  RPT-POS-HDR-TEXT        PIC X(10).                               
012200     05  FILLER                  PIC X(69).                               
012300 01  WS-RPT-POSITION REDEFINES WS-RPT-BUFFER.                             
012400     05  FILLER                  PIC X(02).                               
012500     05  RPT-POS-SYMBOL          PIC X(12).                               
012600     05  FILLER                  PIC X(08).                               
012700     05  RPT-POS-QTY             PIC Z9.99999999.                         
012800     05  FILLER                  PIC X(47).                               
012900*-------------------------------------------------------                  
013000 LINKAGE SECTION.                                                         
013100*-------------------------------------------------------                  
013200 77  LK-CASH-BALANCE             PIC S9(11)V9(04).                        
013300     COPY POSTAB.                                                         
013400     COPY STREC.                                                          
013500*-------------------------------------------------------                  
013600 PROCEDURE DIVISION USING LK-CASH-BALANCE                                 
013700                          POSITION-TABLE                                  
013800                          BATCH-STATISTICS-RECORD.                        
013900*-------------------------------------------------------                  
014000 0000-MAIN-LINE.                                                          
014100     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.                              
014200     PERFORM 0200-WRITE-STATE THRU 0200-EXIT.                             
014300     PERFORM 0300-WRITE-REPORT THRU 0300-EXIT.                            
014400     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                             
014500     GOBACK.                                                              
014600*-------------------------------------------------------                  
014700* 0100-OPEN-FILES                                                         
014800*-------------------------------------------------------                  
014900 0100-OPEN-FILES.                                                         
015000     OPEN OUTPUT STATE-OUT.                                               
015100     IF SO-STATUS-1 NOT = "0"                                             
015200         MOVE "OPEN STATE-OUT" TO LOG-ERR-ROUTINE                         
015300         MOVE SO-STATUS-1 TO LOG-ERR-STATUS                               
015400         PERFORM 9800-ABEND-JOB.                                          
015500     OPEN OUTPUT REPORT-OUT.                                              
015600     IF RO-STATUS-1 NOT = "0"                                             
015700         MOVE "OPEN REPORT-OUT" TO LOG-ERR-ROUTINE                        
015800         MOVE RO-STATUS-1 TO LOG-ERR-STATUS                               
015900         PERFORM 9800-ABEND-JOB.                                          
016000 0100-EXIT.                                                               
016100     EXIT.                                                                
016200*-------------------------------------------------------                  
016300* 0200-WRITE-STATE - CASH RECORD FIRST, PF-SYMBOL SPACES                  
016400* AND PF-QUANTITY ZERO ON THAT ONE RECORD ONLY; THEN ONE                  
016500* FURTHER RECORD FOR EVERY SYMBOL STILL HELD.                             
016600*-------------------------------------------------------                  
016700 0200-WRITE-STATE.                                                        
016800     MOVE LK-CASH-BALANCE TO PF-CASH.                                     
016900     MOVE SPACES TO PF-SYMBOL.                                            
017000     MOVE ZERO TO PF-QUANTITY.                                            
017100     WRITE PORTFOLIO-STATE-RECORD.                                        
017200     IF SO-STATUS-1 NOT = "0"                                             
017300         MOVE "WRITE STATE-OUT" TO LOG-ERR-ROUTINE                        
017400         MOVE SO-STATUS-1 TO LOG-ERR-STATUS                               
017500         PERFORM 9800-ABEND-JOB.                                          
017600     IF POS-ENTRY-COUNT > ZERO                                            
017700         PERFORM 0250-WRITE-ONE-POSITION THRU 0250-EXIT                   
017800             VARYING POS-IDX FROM 1 BY 1                                  
017900             UNTIL POS-IDX > POS-ENTRY-COUNT.                             
018000 0200-EXIT.                                                               
018100     EXIT.                                                                
018200*-------------------------------------------------------                  
018300* 0250-WRITE-ONE-POSITION - A SYMBOL WHOSE POSITION                       
018400* NETTED BACK TO ZERO IS NOT CARRIED FORWARD.                             
018500*-------------------------------------------------------                  
018600 0250-WRITE-ONE-POSITION.                                                 
018700     IF POS-QUANTITY (POS-IDX) NOT = ZERO                                 
018800         MOVE ZERO TO PF-CASH                                             
018900         MOVE POS-SYMBOL (POS-IDX) TO PF-SYMBOL                           
019000         MOVE POS-QUANTITY (POS-IDX) TO PF-QUANTITY                       
019100         WRITE PORTFOLIO-STATE-RECORD                                     
019200         IF SO-STATUS-1 NOT = "0"                                         
019300             MOVE "WRITE STATE-OUT" TO LOG-ERR-ROUTINE                    
019400             MOVE SO-STATUS-1 TO LOG-ERR-STATUS                           
019500             PERFORM 9800-ABEND-JOB.                                      
019600 0250-EXIT.                                                               
019700     EXIT.                                                                
019800*-------------------------------------------------------                  
019900* 0300-WRITE-REPORT - TITLE, COUNTS, MONEY, THEN THE                      
020000* POSITIONS SECTION, IN THAT ORDER.                                       
020100*-------------------------------------------------------                  
020200 0300-WRITE-REPORT.                                                       
020300     PERFORM 0310-WRITE-TITLE THRU 0310-EXIT.                             
020400     PERFORM 0320-WRITE-ORDER-COUNTS THRU 0320-EXIT.                      
020500     PERFORM 0330-WRITE-MONEY-LINES THRU 0330-EXIT.                       
020600     PERFORM 0340-WRITE-POSITIONS THRU 0340-EXIT.                         
020700 0300-EXIT.                                                               
020800     EXIT.                                                                
020900*-------------------------------------------------------                  
021000 0310-WRITE-TITLE.                                                        
021100     MOVE SPACES TO WS-RPT-BUFFER.                                        
021200     MOVE "REALISTIC ORDER EXECUTION - BATCH REPORT"                      
021300         TO RPT-TITLE-TEXT.                                               
021400     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
021500 0310-EXIT.                                                               
021600     EXIT.                                                                
021700*-------------------------------------------------------                  
021800 0320-WRITE-ORDER-COUNTS.                                                 
021900     MOVE SPACES TO WS-RPT-BUFFER.                                        
022000     MOVE "ORDERS PROCESSED:" TO RPT-ORD-LABEL.                           
022100     MOVE ST-TOTAL-ORDERS TO RPT-ORD-COUNT.                               
022200     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
022300     MOVE SPACES TO WS-RPT-BUFFER.                                        
022400     MOVE "ORDERS REJECTED:" TO RPT-ORD-LABEL.                            
022500     MOVE ST-TOTAL-ORDERS-REJECTED TO RPT-ORD-COUNT.                      
022600     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
022700 0320-EXIT.                                                               
022800     EXIT.                                                                
022900*-------------------------------------------------------                  
023000 0330-WRITE-MONEY-LINES.                                                  
023100     MOVE SPACES TO WS-RPT-BUFFER.                                        
023200     MOVE "TOTAL SLIPPAGE:" TO RPT-MONEY-LABEL.                           
023300     MOVE ST-TOTAL-SLIPPAGE TO RPT-MONEY-VALUE.                           
023400     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
023500     MOVE SPACES TO WS-RPT-BUFFER.                                        
023600     MOVE "AVG SLIPPAGE:" TO RPT-MONEY-LABEL.                             
023700     MOVE ST-AVG-SLIPPAGE TO RPT-MONEY-VALUE.                             
023800     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
023900     MOVE SPACES TO WS-RPT-BUFFER.                                        
024000     MOVE "TOTAL FEES:" TO RPT-MONEY-LABEL.                               
024100     MOVE ST-TOTAL-FEES TO RPT-MONEY-VALUE.                               
024200     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
024300     MOVE SPACES TO WS-RPT-BUFFER.                                        
024400     MOVE "AVG FEES:" TO RPT-MONEY-LABEL.                                 
024500     MOVE ST-AVG-FEES TO RPT-MONEY-VALUE.                                 
024600     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
024700     MOVE SPACES TO WS-RPT-BUFFER.                                        
024800     MOVE "FINAL CASH:" TO RPT-CASH-LABEL.                                
024900     MOVE LK-CASH-BALANCE TO RPT-CASH-VALUE.                              
025000     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
025100 0330-EXIT.                                                               
025200     EXIT.                                                                
025300*-------------------------------------------------------                  
025400* 0340-WRITE-POSITIONS - HEADER, THEN ONE LINE PER SYMBOL                 
025500* STILL HELD WITH A NONZERO QUANTITY.                                     
025600*-------------------------------------------------------                  
025700 0340-WRITE-POSITIONS.                                                    
025800     MOVE SPACES TO WS-RPT-BUFFER.                                        
025900     MOVE "POSITIONS:" TO RPT-POS-HDR-TEXT.                               
026000     PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                              
026100     IF POS-ENTRY-COUNT > ZERO                                            
026200         PERFORM 0350-WRITE-ONE-POS-LINE THRU 0350-EXIT                   
026300             VARYING POS-IDX FROM 1 BY 1                                  
026400             UNTIL POS-IDX > POS-ENTRY-COUNT.                             
026500 0340-EXIT.                                                               
026600     EXIT.                                                                
026700*-------------------------------------------------------                  
026800 0350-WRITE-ONE-POS-LINE.                                                 
026900     IF POS-QUANTITY (POS-IDX) NOT = ZERO                                 
027000         MOVE SPACES TO WS-RPT-BUFFER                                     
027100         MOVE POS-SYMBOL (POS-IDX) TO RPT-POS-SYMBOL                      
027200         MOVE POS-QUANTITY (POS-IDX) TO RPT-POS-QTY                       
027300         PERFORM 0800-PRINT-LINE THRU 0800-EXIT.                          
027400 0350-EXIT.                                                               
027500     EXIT.                                                                
027600*-------------------------------------------------------                  
027700* 0800-PRINT-LINE - COMMON WRITE POINT FOR EVERY REPORT                   
027800* LINE, WHICHEVER VIEW OF THE BUFFER BUILT IT.                            
027900*-------------------------------------------------------                  
028000 0800-PRINT-LINE.                                                         
028100     MOVE WS-RPT-BUFFER TO REPORT-LINE.                                   
028200     WRITE REPORT-LINE.                                                   
028300     IF RO-STATUS-1 NOT = "0"                                             
028400         MOVE "WRITE REPORT-OUT" TO LOG-ERR-ROUTINE                       
028500         MOVE RO-STATUS-1 TO LOG-ERR-STATUS                               
028600         PERFORM 9800-ABEND-JOB.                                          
028700     ADD 1 TO WS-LINES-WRITTEN.                                           
028800 0800-EXIT.                                                               
028900     EXIT.                                                                
029000*-------------------------------------------------------                  
029100* 0900-CLOSE-FILES                                                        
029200*-------------------------------------------------------                  
029300 0900-CLOSE-FILES.                                                        
029400     CLOSE STATE-OUT.                                                     
029500     CLOSE REPORT-OUT.                                                    
029600     MOVE "REPORT COMPLETE" TO LOGMSG-TEXT.                               
029700     DISPLAY LOGMSG.                                                      
029800 0900-EXIT.                                                               
029900     EXIT.                                                                
030000*-------------------------------------------------------                  
030100* 9800-ABEND-JOB                                                          
030200*-------------------------------------------------------                  
030300 9800-ABEND-JOB.                                                          
030400     DISPLAY LOGMSG-ERR.                                                  
030500     MOVE 16 TO RETURN-CODE.                                              
030600     STOP RUN.                                                            
