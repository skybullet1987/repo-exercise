000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/ORDVAL.cbl  $Revision: 1.6 $"                 
000800*-----------------------------------------------------------              
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     ORDVAL.                                                  
001100 AUTHOR.         R HALVERSEN.                                             
001200 INSTALLATION.   CRESCENT SECURITIES CORP - DATA PROCESSING.              
001300 DATE-WRITTEN.   06/17/93.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       CRESCENT SECURITIES CORP - INTERNAL USE ONLY.            
001600*-------------------------------------------------------                  
001700* PURPOSE.  VALIDATES ONE ORDER AGAINST THE EXCHANGE'S                    
001800* LOT-SIZE GRID AND THE DESK'S MINIMUM NOTIONAL RULE.                     
001900* CALLED ONCE PER ORDER BY ORDEXEC, THE OVERNIGHT ORDER                   
002000* EXECUTION DRIVER.  ROUNDS THE REQUESTED QUANTITY DOWN                   
002100* TO THE LOT GRID IN PLACE BEFORE VALIDATING IT.                          
002200*-------------------------------------------------------                  
002300*-------------------------------------------------------                  
002400* CHANGE LOG                                                              
002500* DATE     BY  REQUEST    DESCRIPTION                                     
002600*-------------------------------------------------------                  
002700* 06/17/93 RH  CR-9314    ORIGINAL SUBPROGRAM - LOT-SIZE ROUNDING         
002800*                         AND MINIMUM NOTIONAL CHECK, SPLIT OUT           
002900*                         OF THE MAIN DRIVER SO BOTH SIDES OF             
003000*                         AN ORDER SHARE ONE VALIDATION                   
003100*                         ROUTINE.                                        
003200* 09/02/93 RH  CR-9346    ADDED INDEPENDENT LOT-SIZE COMPLIANCE           
003300*                         CHECK - DESK WANTS THE GRID TEST TO             
003400*                         STAND ALONE, NOT JUST FALL OUT OF THE           
003500*                         ROUNDING STEP.                                  
003600* 04/11/95 DO  CR-9502    WIDENED OV-MIN-NOTIONAL TO S9(07)V9(02)         
003700*                         TO MATCH THE DESK'S LARGER BLOCK                
003800*                         ORDERS ON THE MAJORS.                           
003900* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
004000*                         FIELDS IN THIS PROGRAM - NO CHANGE              
004100*                         REQUIRED, SIGNED OFF.                           
004200* 03/09/01 MC  CR-0114    CORRECTED LOT-SIZE COMPLIANCE CHECK TO          
004300*                         COMPARE THE FULL FRACTIONAL REMAINDER,          
004400*                         NOT JUST THE ROUNDED RESULT - CAUGHT            
004500*                         DURING THE DESK'S EXCHANGE-GRID AUDIT.          
004600* 07/22/03 JF  CR-0367    NO LOGIC CHANGE - RECOMPILED UNDER THE          
004700*                         NEW STANDARDS AFTER THE COPYBOOK                
004800*                         CLEANUP PROJECT.                                
004900*-------------------------------------------------------                  
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.    CRESCENT-3090.                                       
005300 OBJECT-COMPUTER.    CRESCENT-3090.                                       
005400 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                                  
005500*-------------------------------------------------------                  
005600 DATA DIVISION.                                                           
005700 WORKING-STORAGE SECTION.                                                 
005800*-------------------------------------------------------                  
005900* JOB LOG TRACE LINE - SAME SHAPE AS THE DESK'S OTHER                     
006000* BATCH TRACE MESSAGES, WRITTEN TO SYSOUT.                                
006100*-------------------------------------------------------                  
006200 01  LOGMSG.                                                              
006300     05  FILLER                  PIC X(09) VALUE "ORDVAL =>".             
006400     05  LOGMSG-TEXT             PIC X(50).                               
006500*-------------------------------------------------------                  
006600* WORK AREAS FOR THE LOT-SIZE GRID TEST.  THE QUOTIENT IS                 
006700* CARRIED TO THE SAME NUMBER OF DECIMALS AS THE LOT SIZE                  
006800* SO THE FRACTIONAL HALF OF THE REDEFINES IS EXACTLY ZERO                 
006900* WHEN, AND ONLY WHEN, THE QUANTITY SITS ON THE GRID -                    
007000* FIXED-DECIMAL DIVISION, NO BINARY ROUNDING DUST.                        
007100*-------------------------------------------------------                  
007200 01  WS-LOT-VERIFY-9            PIC S9(15)V9(08).                         
007300 01  WS-LOT-VERIFY-PARTS REDEFINES WS-LOT-VERIFY-9.                       
007400     05  WS-LOT-VERIFY-WHOLE    PIC S9(15).                               
007500     05  WS-LOT-VERIFY-FRAC     PIC 9(08).                                
007600 77  WS-LOT-COUNT                PIC S9(09) COMP.                         
007700*-------------------------------------------------------                  
007800* WORK AREA FOR THE MINIMUM NOTIONAL TEST.                                
007900*-------------------------------------------------------                  
008000 01  WS-NOTIONAL-CHECK-9        PIC S9(16)V9(06).                         
008100 01  WS-NOTIONAL-CHECK-PARTS REDEFINES WS-NOTIONAL-CHECK-9.               
008200     05  WS-NOTIONAL-CHECK-WHOLE PIC S9(16).                              
008300     05  WS-NOTIONAL-CHECK-FRAC  PIC 9(06).                               
008400*-------------------------------------------------------                  
008500* ERROR TEXT IS BUILT IN THIS BUFFER, THEN MOVED TO                       
008600* OV-ERROR-TEXT.  THE CODE/DESCRIPTION SPLIT LETS A                       
008700* FUTURE JOB-LOG SCAN FILTER ON THE FOUR-CHARACTER CODE                   
008800* WITHOUT PARSING THE FREE TEXT.                                          
008900*-------------------------------------------------------                  
009000 01  WS-ERROR-BUFFER            PIC X(40).                                
009100 01  WS-ERROR-BUFFER-PARTS REDEFINES WS-ERROR-BUFFER.                     
009200     05  WS-ERROR-CODE          PIC X(04).                                
009300     05  WS-ERROR-DESC          PIC X(36).                                
009400*-------------------------------------------------------                  
009500 LINKAGE SECTION.                                                         
009600*-------------------------------------------------------                  
009700     COPY OVPARM.                                                         
009800*-------------------------------------------------------                  
009900 PROCEDURE DIVISION USING ORDER-VALIDATOR-PARMS.                          
010000*-------------------------------------------------------                  
010100 0000-MAIN-LINE.                                                          
010200     MOVE "Y" TO OV-VALID-FLAG.                                           
010300     MOVE SPACES TO OV-ERROR-TEXT.                                        
010400     PERFORM 1000-ROUND-QUANTITY THRU 1000-EXIT.                          
010500     PERFORM 2000-VALIDATE-ORDER THRU 2000-EXIT.                          
010600     GOBACK.                                                              
010700*-------------------------------------------------------                  
010800* 1000-ROUND-QUANTITY - TRUNCATE THE REQUESTED QUANTITY                   
010900* DOWN TO THE NEAREST WHOLE MULTIPLE OF THE EXCHANGE'S                    
011000* LOT SIZE.  COMPUTE WITHOUT ROUNDED TRUNCATES, IT DOES                   
011100* NOT ROUND, WHICH IS WHAT THE DESK WANTS HERE.                           
011200*-------------------------------------------------------                  
011300 1000-ROUND-QUANTITY.                                                     
011400     COMPUTE WS-LOT-COUNT =                                               
011500         OV-QUANTITY / OV-LOT-SIZE.                                       
011600     COMPUTE OV-QUANTITY ROUNDED =                                        
011700         WS-LOT-COUNT * OV-LOT-SIZE.                                      
011800 1000-EXIT.                                                               
011900     EXIT.                                                                
012000*-------------------------------------------------------                  
012100* 2000-VALIDATE-ORDER - MINIMUM NOTIONAL, THEN LOT-SIZE                   
012200* GRID COMPLIANCE.  FIRST FAILURE WINS; NO FURTHER CHECKS                 
012300* ARE MADE ONCE OV-VALID-FLAG IS SET TO 'N'.                              
012400*-------------------------------------------------------                  
012500 2000-VALIDATE-ORDER.                                                     
012600     COMPUTE WS-NOTIONAL-CHECK-9 ROUNDED =                                
012700         OV-QUANTITY * OV-PRICE.                                          
012800     IF WS-NOTIONAL-CHECK-9 < OV-MIN-NOTIONAL                             
012900         MOVE "E010" TO WS-ERROR-CODE                                     
013000         MOVE "NOTIONAL BELOW MINIMUM NOTIONAL"                           
013100             TO WS-ERROR-DESC                                             
013200         MOVE WS-ERROR-BUFFER TO OV-ERROR-TEXT                            
013300         MOVE "N" TO OV-VALID-FLAG                                        
013400         MOVE "BELOW MIN NOTIONAL" TO LOGMSG-TEXT                         
013500         PERFORM 9000-JOBLOG                                              
013600         GO TO 2000-EXIT.                                                 
013700*    LOT-SIZE COMPLIANCE - INDEPENDENT OF THE ROUNDING                    
013800*    STEP ABOVE, PER CR-9346.  EXACT DECIMAL COMPARE.                     
013900     COMPUTE WS-LOT-VERIFY-9 =                                            
014000         OV-QUANTITY / OV-LOT-SIZE.                                       
014100     IF WS-LOT-VERIFY-FRAC NOT = ZERO                                     
014200         MOVE "E020" TO WS-ERROR-CODE                                     
014300         MOVE "QTY NOT ON EXCHANGE LOT-SIZE GRID"                         
014400             TO WS-ERROR-DESC                                             
014500         MOVE WS-ERROR-BUFFER TO OV-ERROR-TEXT                            
014600         MOVE "N" TO OV-VALID-FLAG                                        
014700         MOVE "LOT-SIZE GRID FAIL" TO LOGMSG-TEXT                         
014800         PERFORM 9000-JOBLOG                                              
014900         GO TO 2000-EXIT.                                                 
015000 2000-EXIT.                                                               
015100     EXIT.                                                                
015200*-------------------------------------------------------                  
015300* 9000-JOBLOG - WRITE ONE TRACE LINE TO SYSOUT.                           
015400*-------------------------------------------------------                  
015500 9000-JOBLOG.                                                             
015600     DISPLAY LOGMSG.                                                      
015700 9000-EXIT.                                                               
015800     EXIT.                                                                
