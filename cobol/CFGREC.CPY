000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/CFGREC.CPY  $Revision: 1.3 $"                 
000800*-----------------------------------------------------------              
000900* CFGREC  -- ORDER EXECUTION BATCH PARAMETERS                             
001000* SHOP-STANDARD DEFAULTS, COMPILED IN AS VALUE CLAUSES.                   
001100* CHANGE ONLY WITH DESK SIGN-OFF - THIS IS NOT AN OPERATOR-               
001200* MAINTAINED PARAMETER FILE, IT IS A RECOMPILE-AND-PROMOTE                
001300* PARAMETER SET LIKE EVERY OTHER FIXED CONSTANT IN THE SHOP.              
001400*-----------------------------------------------------------              
001500* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001600*-----------------------------------------------------------              
001700* CFG-INITIAL-CASH        01-15  OPENING CASH BALANCE, 4 DECIMALS         
001800* CFG-BASE-SLIPPAGE-BPS   16-20  BASE SLIPPAGE RATE, 2 DECIMALS           
001900* CFG-VOLATILITY-MULT     21-25  VOLATILITY MULTIPLIER, 2 DECIMALS        
002000* CFG-MAKER-FEE-BPS       26-30  MAKER FEE RATE, 2 DECIMALS               
002100* CFG-TAKER-FEE-BPS       31-35  TAKER FEE RATE, 2 DECIMALS               
002200* CFG-MIN-NOTIONAL        36-44  MIN ORDER NOTIONAL, 2 DECIMALS           
002300* CFG-LOT-SIZE            45-53  MINIMUM ROUNDING LOT, 8 DECIMALS         
002400* FILLER                  54-59  RESERVED                                 
002500*-------------------------------------------------------                  
002600* CHANGE LOG                                                              
002700* DATE     BY  REQUEST    DESCRIPTION                                     
002800*-------------------------------------------------------                  
002900* 06/14/93 RH  CR-9314    ORIGINAL LAYOUT - CASH, SLIPPAGE AND            
003000*                         FEE CONSTANTS ONLY.                             
003100* 06/17/93 RH  CR-9346    ADDED CFG-LOT-SIZE AND                          
003200*                         CFG-MIN-NOTIONAL FOR THE NEW ORDER              
003300*                         VALIDATOR (ORDVAL).                             
003400* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003500*                         FIELDS IN THIS RECORD - NO CHANGE               
003600*                         REQUIRED, SIGNED OFF.                           
003700*-------------------------------------------------------                  
003800 01  BATCH-CONFIGURATION-RECORD.                                          
003900*     CASH BALANCE THE BATCH OPENS WITH, ABSENT A CARRIED-                
004000*     FORWARD STATE-OUT FILE FROM A PRIOR RUN.                            
004100     05  CFG-INITIAL-CASH        PIC S9(11)V9(04)                         
004200                                    VALUE 10000.0000.                     
004300*     FLOOR SLIPPAGE RATE APPLIED TO EVERY ORDER BEFORE THE               
004400*     SIZE/VOLUME AND SPREAD ADJUSTMENTS IN SLIPCLC.                      
004500     05  CFG-BASE-SLIPPAGE-BPS   PIC S9(03)V9(02)                         
004600                                    VALUE 5.00.                           
004700*     MULTIPLIER APPLIED TO THE ORDER-SIZE-TO-VOLUME RATIO                
004800*     IN THE SLIPPAGE FORMULA.                                            
004900     05  CFG-VOLATILITY-MULT     PIC S9(03)V9(02)                         
005000                                    VALUE 1.00.                           
005100*     FEE RATE FOR LIMIT (MAKER) ORDERS, IN BASIS POINTS.                 
005200     05  CFG-MAKER-FEE-BPS       PIC S9(03)V9(02)                         
005300                                    VALUE 10.00.                          
005400*     FEE RATE FOR MARKET (TAKER) ORDERS, IN BASIS POINTS.                
005500     05  CFG-TAKER-FEE-BPS       PIC S9(03)V9(02)                         
005600                                    VALUE 20.00.                          
005700*     AN ORDER WHOSE NOTIONAL VALUE FALLS BELOW THIS FLOOR                
005800*     IS REJECTED BY ORDVAL BEFORE IT EVER REACHES PRICING.               
005900     05  CFG-MIN-NOTIONAL        PIC S9(07)V9(02)                         
006000                                    VALUE 10.00.                          
006100*     ORDER QUANTITY IS ROUNDED DOWN TO THE NEAREST MULTIPLE              
006200*     OF THIS LOT SIZE BY ORDVAL BEFORE ANY OTHER CHECK.                  
006300     05  CFG-LOT-SIZE            PIC S9(01)V9(08)                         
006400                                    VALUE 0.00001000.                     
006500*     RESERVED FOR FUTURE DESK PARAMETERS.                                
006600     05  FILLER                  PIC X(06).                               
