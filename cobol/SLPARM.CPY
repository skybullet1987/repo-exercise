000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/SLPARM.CPY  $Revision: 1.2 $"                 
000800*-----------------------------------------------------------              
000900* SLPARM  -- LINKAGE PARAMETERS FOR THE SLIPCLC SUBPROGRAM                
001000* PASSED BY ORDEXEC ON EVERY CALL TO SLIPCLC, ONE ORDER AT A              
001100* TIME.  SLIPCLC COMPUTES SL-SLIPPAGE-AMOUNT FROM THE OTHER               
001200* SIX FIELDS AND RETURNS IT ON THE SAME PARAMETER AREA.                   
001300*-----------------------------------------------------------              
001400* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001500*-----------------------------------------------------------              
001600* SL-PRICE            01-11  REFERENCE PRICE                              
001700* SL-ORDER-SIZE       12-26  ORDER SIZE (ROUNDED)                         
001800* SL-VOLUME-24H       27-37  24-HOUR MARKET VOLUME                        
001900* SL-SPREAD-PCT       38-44  QUOTED SPREAD PERCENT                        
002000* SL-BASE-BPS         45-49  DESK BASE SLIPPAGE RATE                      
002100* SL-VOLATILITY-MULT  50-54  DESK VOLATILITY MULTIPLIER                   
002200* SL-SLIPPAGE-AMOUNT  55-69  COMPUTED SLIPPAGE, RETURNED                  
002300* FILLER              70-77  RESERVED                                     
002400*-------------------------------------------------------                  
002500* CHANGE LOG                                                              
002600* DATE     BY  REQUEST    DESCRIPTION                                     
002700*-------------------------------------------------------                  
002800* 07/02/93 RH  CR-9314    ORIGINAL LAYOUT WHEN SLIPCLC WAS SPLIT          
002900*                         OUT OF THE MAIN DRIVER.                         
003000* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003100*                         FIELDS IN THIS RECORD - NO CHANGE               
003200*                         REQUIRED, SIGNED OFF.                           
003300*-------------------------------------------------------                  
003400 01  SLIPPAGE-MODEL-PARMS.                                                
003500*     IN - THE ORDER'S REFERENCE PRICE.                                   
003600     05  SL-PRICE                PIC S9(09)V9(02).                        
003700*     IN - THE ORDER SIZE, ALREADY ROUNDED BY ORDVAL.                     
003800     05  SL-ORDER-SIZE           PIC S9(07)V9(08).                        
003900*     IN - TRAILING 24-HOUR VOLUME FOR THE SYMBOL, THE                    
004000*     DENOMINATOR OF THE SIZE-TO-VOLUME RATIO.                            
004100     05  SL-VOLUME-24H           PIC S9(09)V9(02).                        
004200*     IN - QUOTED SPREAD AT ORDER ENTRY.                                  
004300     05  SL-SPREAD-PCT           PIC S9(03)V9(04).                        
004400*     IN - CFG-BASE-SLIPPAGE-BPS, PASSED THROUGH UNCHANGED.               
004500     05  SL-BASE-BPS             PIC S9(03)V9(02).                        
004600*     IN - CFG-VOLATILITY-MULT, PASSED THROUGH UNCHANGED.                 
004700     05  SL-VOLATILITY-MULT      PIC S9(03)V9(02).                        
004800*     OUT - DOLLAR SLIPPAGE AMOUNT, ALWAYS POSITIVE - THE                 
004900*     CALLER APPLIES THE SIGN ACCORDING TO ORDER SIDE.                    
005000     05  SL-SLIPPAGE-AMOUNT      PIC S9(09)V9(06).                        
005100*     RESERVED.                                                           
005200     05  FILLER                  PIC X(08).                               
