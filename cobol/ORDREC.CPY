000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/ORDREC.CPY  $Revision: 1.5 $"                 
000800*-----------------------------------------------------------              
000900* ORDREC  -- ORDER REQUEST RECORD (INBOUND ORDER STREAM)                  
001000* ONE RECORD PER ORDER, ARRIVAL SEQUENCE, NO KEY.  READ BY                
001100* ORDEXEC'S ORDERS-IN FILE, ONE RECORD PER PASS OF THE MAIN               
001200* PROCESSING LOOP.  RECORD LENGTH IS 80 BYTES, LINE SEQUENTIAL,           
001300* ONE ORDER PER LINE ON THE INBOUND FEED.                                 
001400*-----------------------------------------------------------              
001500* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001600*-----------------------------------------------------------              
001700* ORD-SYMBOL          01-12  INSTRUMENT SYMBOL                            
001800* ORD-SIDE            13-16  BUY OR SELL                                  
001900* ORD-TYPE            17-22  MARKET OR LIMIT                              
002000* ORD-QUANTITY        23-37  ORDER SIZE, 8 DECIMALS                       
002100* ORD-PRICE           38-48  REFERENCE/LIMIT PRICE, 2 DECIMALS            
002200* ORD-VOLUME-24H      49-59  24-HOUR MARKET VOLUME, 2 DECIMALS            
002300* ORD-SPREAD-PCT      60-66  QUOTED SPREAD, PERCENT, 4 DECIMALS           
002400* FILLER              67-80  RESERVED                                     
002500*-------------------------------------------------------                  
002600* CHANGE LOG                                                              
002700* DATE     BY  REQUEST    DESCRIPTION                                     
002800*-------------------------------------------------------                  
002900* 06/14/93 RH  CR-9314    ORIGINAL LAYOUT - CARRIED SYMBOL, SIDE,         
003000*                         TYPE, QUANTITY AND PRICE ONLY.                  
003100* 06/17/93 RH  CR-9346    ADDED ORD-VOLUME-24H AND                        
003200*                         ORD-SPREAD-PCT SO THE SLIPPAGE MODEL            
003300*                         COULD MOVE OUT OF THE MAIN DRIVER AND           
003400*                         INTO ITS OWN SUBPROGRAM (SLIPCLC).              
003500* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003600*                         FIELDS IN THIS RECORD - NO CHANGE               
003700*                         REQUIRED, SIGNED OFF.                           
003800*-------------------------------------------------------                  
003900 01  ORDER-REQUEST-RECORD.                                                
004000*     INSTRUMENT SYMBOL, LEFT-JUSTIFIED, SPACE-FILLED.                    
004100*     THE SAME SYMBOL VALUE IS THE KEY INTO THE IN-MEMORY                 
004200*     POSITION TABLE (SEE POSTAB) - THERE IS NO SEPARATE                  
004300*     SYMBOL MASTER FILE ON THIS SYSTEM.                                  
004400     05  ORD-SYMBOL              PIC X(12).                               
004500*     BUY OR SELL.  ANY OTHER VALUE FAILS VALIDATION IN                   
004600*     ORDVAL - SEE OV-ERROR-TEXT ON THE RETURNED PARM.                    
004700     05  ORD-SIDE                PIC X(04).                               
004800         88  ORD-SIDE-BUY                VALUE "BUY ".                    
004900         88  ORD-SIDE-SELL               VALUE "SELL".                    
005000*     MARKET ORDERS FILL AT THE QUOTED PRICE PLUS/MINUS                   
005100*     SLIPPAGE; LIMIT ORDERS ARE TREATED AS MAKER FOR FEE                 
005200*     PURPOSES (SEE FEECALC), MARKET AS TAKER.                            
005300     05  ORD-TYPE                PIC X(06).                               
005400         88  ORD-TYPE-MARKET             VALUE "MARKET".                  
005500         88  ORD-TYPE-LIMIT              VALUE "LIMIT ".                  
005600*     REQUESTED ORDER SIZE, IN UNITS OF THE INSTRUMENT.                   
005700*     ROUNDED BY ORDVAL TO THE DESK'S MINIMUM LOT SIZE                    
005800*     BEFORE ANY OTHER VALIDATION OR PRICING TAKES PLACE.                 
005900     05  ORD-QUANTITY            PIC S9(07)V9(08).                        
006000*     REFERENCE PRICE AT ORDER ENTRY TIME.  THE ACTUAL FILL               
006100*     PRICE COMPUTED BY ORDEXEC WILL DIFFER FROM THIS BY THE              
006200*     SLIPPAGE AMOUNT RETURNED FROM SLIPCLC.                              
006300     05  ORD-PRICE               PIC S9(09)V9(02).                        
006400*     TRAILING 24-HOUR TRADED VOLUME FOR THE SYMBOL, USED BY              
006500*     SLIPCLC AS THE DENOMINATOR OF THE ORDER-SIZE-TO-VOLUME              
006600*     RATIO IN THE SLIPPAGE FORMULA.                                      
006700     05  ORD-VOLUME-24H          PIC S9(09)V9(02).                        
006800*     QUOTED BID/ASK SPREAD AT ORDER ENTRY, EXPRESSED AS A                
006900*     PERCENT OF PRICE.  SECOND INPUT TO THE SLIPPAGE FORMULA.            
007000     05  ORD-SPREAD-PCT          PIC S9(03)V9(04).                        
007100*     RESERVED FOR FUTURE ORDER ATTRIBUTES (E.G. A CLIENT OR              
007200*     DESK ID) SHOULD THE FEED EVER CARRY THEM.                           
007300     05  FILLER                  PIC X(14).                               
007400*-----------------------------------------------------------              
007500* USAGE NOTES                                                             
007600*-----------------------------------------------------------              
007700* 1. THE INBOUND FEED IS NOT SORTED AND CARRIES NO BATCH                  
007800*    HEADER OR TRAILER RECORD - ORDEXEC READS UNTIL AT END                
007900*    AND COUNTS RECORDS ITSELF (SEE WS-RECS-READ).                        
008000* 2. A DUPLICATE ORDER (SAME SYMBOL, SIDE, QUANTITY AND                   
008100*    PRICE) IS NOT DETECTED HERE - THE FEED IS TRUSTED NOT                
008200*    TO DOUBLE-SEND, THE SAME AS THE OLD ON-LINE ORDER                    
008300*    SCREENS NEVER CHECKED FOR A DUPLICATE TICKET NUMBER.                 
008400* 3. ORD-QUANTITY ARRIVES UNROUNDED - DO NOT USE IT FOR                   
008500*    ANYTHING BUT DISPLAY UNTIL ORDVAL HAS RETURNED THE                   
008600*    ROUNDED VALUE ON OV-QUANTITY.                                        
008700*-----------------------------------------------------------              
