000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/ORDEXEC.cbl  $Revision: 1.9 $"                
000800*-----------------------------------------------------------              
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     ORDEXEC.                                                 
001100 AUTHOR.         R HALVERSEN.                                             
001200 INSTALLATION.   CRESCENT SECURITIES CORP - DATA PROCESSING.              
001300 DATE-WRITTEN.   06/14/93.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       CRESCENT SECURITIES CORP - INTERNAL USE ONLY.            
001600*-------------------------------------------------------                  
001700* PURPOSE.  OVERNIGHT ORDER EXECUTION DRIVER FOR THE DESK'S               
001800* SIMULATED FILL ENGINE.  READS THE ORDER REQUEST STREAM                  
001900* ONE RECORD AT A TIME, VALIDATES AND PRICES EACH ORDER,                  
002000* KEEPS A RUNNING CASH BALANCE AND POSITION TABLE IN                      
002100* MEMORY, WRITES ONE EXECUTION RESULT PER ORDER, AND AT                   
002200* END OF FILE HANDS THE FINAL BOOK TO PORTRPT FOR THE                     
002300* STATE SNAPSHOT AND THE PRINTED SUMMARY.                                 
002400* REPLACES THE OLD ON-LINE ORDER-ENTRY SCREENS - THIS RUNS                
002500* AS AN OVERNIGHT BATCH STEP AGAINST A FLAT ORDER FILE                    
002600* INSTEAD OF TAKING ORDERS ONE AT A TIME OFF THE SCREEN,                  
002700* BUT THE CASH/POSITION BOOKKEEPING RULES ARE THE SAME                    
002800* ONES THE DESK HAS ALWAYS USED.                                          
002900*-------------------------------------------------------                  
003000*-------------------------------------------------------                  
003100* CHANGE LOG                                                              
003200* DATE     BY  REQUEST    DESCRIPTION                                     
003300*-------------------------------------------------------                  
003400* 06/14/93 RH  CR-9314    ORIGINAL BATCH DRIVER - REPLACES THE            
003500*                         OLD ON-LINE ORDER-ENTRY SCREENS WITH            
003600*                         ONE OVERNIGHT STEP THAT VALIDATES,              
003700*                         PRICES AND BOOKS EACH ORDER IN                  
003800*                         SEQUENCE.                                       
003900* 09/02/93 RH  CR-9346    MOVED LOT-SIZE/NOTIONAL VALIDATION OUT          
004000*                         TO ORDVAL SO BOTH SIDES SHARE ONE               
004100*                         VALIDATION ROUTINE.                             
004200* 07/02/94 DO  CR-9407    MOVED THE RUNNING TOTALS AND END-OF-            
004300*                         BATCH AVERAGES OUT TO STATACC.                  
004400* 04/11/95 DO  CR-9502    POSITION TABLE WIDENED FROM 20 TO 50            
004500*                         SYMBOLS - DESK ADDED THE MINOR-PAIRS            
004600*                         BOOK THIS QUARTER.                              
004700* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
004800*                         FIELDS IN THIS PROGRAM - NO CHANGE              
004900*                         REQUIRED, SIGNED OFF.                           
005000* 03/09/01 MC  CR-0114    NO LOGIC CHANGE HERE - SEE ORDVAL FOR           
005100*                         THE LOT-SIZE GRID CORRECTION.                   
005200* 07/22/03 JF  CR-0367    RECOMPILED UNDER THE NEW STANDARDS              
005300*                         AFTER THE COPYBOOK CLEANUP PROJECT.             
005400*                         FILE STATUS CHECKING ADDED ON EVERY             
005500*                         OPEN/READ/WRITE - NONE HAD BEEN THERE           
005600*                         BEFORE, WHICH MASKED A BAD DD CARD              
005700*                         DURING THE MARCH RUN.                           
005800*-------------------------------------------------------                  
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SOURCE-COMPUTER.    CRESCENT-3090.                                       
006200 OBJECT-COMPUTER.    CRESCENT-3090.                                       
006300 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                                  
006400*-------------------------------------------------------                  
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700* ORDERS-IN  - INBOUND ORDER REQUEST STREAM, ARRIVAL ORDER.               
006800     SELECT ORDERS-IN ASSIGN TO "ORDIN"                                   
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS ORDERS-IN-STATUS.                                 
007100* EXECUTION-LOG  - ONE RESULT RECORD WRITTEN PER ORDER.                   
007200     SELECT EXECUTION-LOG ASSIGN TO "EXECLOG"                             
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         FILE STATUS IS EXECUTION-LOG-STATUS.                             
007500*-------------------------------------------------------                  
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800*-------------------------------------------------------                  
007900 FD  ORDERS-IN                                                            
008000     RECORD CONTAINS 80 CHARACTERS.                                       
008100     COPY ORDREC.                                                         
008200*-------------------------------------------------------                  
008300 FD  EXECUTION-LOG                                                        
008400     RECORD CONTAINS 170 CHARACTERS.                                      
008500     COPY EXEREC.                                                         
008600*-------------------------------------------------------                  
008700 WORKING-STORAGE SECTION.                                                 
008800*-------------------------------------------------------                  
008900 01  LOGMSG.                                                              
009000     05  FILLER                  PIC X(10) VALUE "ORDEXEC =>".            
009100     05  LOGMSG-TEXT             PIC X(50).                               
009200 01  LOGMSG-ERR.                                                          
009300     05  FILLER                  PIC X(14) VALUE "ORDEXEC ERR =>".        
009400     05  LOG-ERR-ROUTINE         PIC X(20).                               
009500     05  FILLER                  PIC X(11) VALUE " STATUS -> ".           
009600     05  LOG-ERR-STATUS          PIC X(02).                               
009700*-------------------------------------------------------                  
009800* FILE STATUS WORK AREAS - SEE CR-0367.  STATUS-1 OF '1'                  
009900* ON ORDERS-IN IS THE NORMAL END-OF-FILE CONDITION; ANY                   
010000* OTHER NON-ZERO STATUS ON EITHER FILE ABENDS THE STEP.                   
010100*-------------------------------------------------------                  
010200 01  ORDERS-IN-STATUS.                                                    
010300     05  OI-STATUS-1             PIC X(01).                               
010400     05  OI-STATUS-2             PIC X(01).                               
010500 01  EXECUTION-LOG-STATUS.                                                
010600     05  EL-STATUS-1             PIC X(01).                               
010700     05  EL-STATUS-2             PIC X(01).                               
010800 77  WS-END-OF-ORDERS-SWITCH     PIC X(01) VALUE "N".                     
010900     88  WS-END-OF-ORDERS                VALUE "Y".                       
011000 77  WS-RECS-READ                PIC S9(07) COMP VALUE ZERO.              
011100*-------------------------------------------------------                  
011200* RUNNING CASH BALANCE - THE ONE FIGURE CARRIED FORWARD                   
011300* FROM ORDER TO ORDER FOR THE LIFE OF THE RUN.                            
011400*-------------------------------------------------------                  
011500 77  WS-CASH-BALANCE             PIC S9(11)V9(04).                        
011600*-------------------------------------------------------                  
011700* WORK AREAS FOR THE BUY-SIDE AND SELL-SIDE LEDGER CHECKS,                
011800* EACH SPLIT INTO WHOLE/FRACTION HALVES FOR THE JOB LOG,                  
011900* SAME HOUSE CONVENTION AS ORDVAL, SLIPCLC AND FEECALC.                   
012000*-------------------------------------------------------                  
012100 01  WS-TOTAL-COST-9             PIC S9(12)V9(04).                        
012200 01  WS-TOTAL-COST-PARTS REDEFINES WS-TOTAL-COST-9.                       
012300     05  WS-TOTAL-COST-WHOLE     PIC S9(12).                              
012400     05  WS-TOTAL-COST-DEC       PIC 9(04).                               
012500 01  WS-PROCEEDS-9               PIC S9(12)V9(04).                        
012600 01  WS-PROCEEDS-PARTS REDEFINES WS-PROCEEDS-9.                           
012700     05  WS-PROCEEDS-WHOLE       PIC S9(12).                              
012800     05  WS-PROCEEDS-DEC         PIC 9(04).                               
012900 01  WS-CASH-TRACE-9             PIC S9(11)V9(04).                        
013000 01  WS-CASH-TRACE-PARTS REDEFINES WS-CASH-TRACE-9.                       
013100     05  WS-CASH-TRACE-WHOLE     PIC S9(11).                              
013200     05  WS-CASH-TRACE-DEC       PIC 9(04).                               
013300*-------------------------------------------------------                  
013400* WORK AREA FOR THE REALIZED SLIPPAGE-IN-BASIS-POINTS                     
013500* FIGURE - THE ABSOLUTE DIFFERENCE BETWEEN THE EXPECTED                   
013600* AND FILLED PRICE, EXPRESSED AGAINST THE EXPECTED PRICE.                 
013700*-------------------------------------------------------                  
013800 77  WS-FILL-DIFF                PIC S9(09)V9(06).                        
013900*-------------------------------------------------------                  
014000     COPY CFGREC.                                                         
014100     COPY POSTAB.                                                         
014200     COPY STREC.                                                          
014300*-------------------------------------------------------                  
014400* CALL PARAMETER AREAS FOR THE FOUR SUBPROGRAMS BELOW.                    
014500*-------------------------------------------------------                  
014600     COPY OVPARM.                                                         
014700     COPY SLPARM.                                                         
014800     COPY FEPARM.                                                         
014900     COPY STPARM.                                                         
015000*-------------------------------------------------------                  
015100 PROCEDURE DIVISION.                                                      
015200*-------------------------------------------------------                  
015300 0000-MAIN-LINE.                                                          
015400     PERFORM 0100-INITIALIZE-BATCH THRU 0100-EXIT.                        
015500     PERFORM 0200-PROCESS-ONE-ORDER THRU 0200-EXIT                        
015600         UNTIL WS-END-OF-ORDERS.                                          
015700     PERFORM 0900-END-OF-BATCH THRU 0900-EXIT.                            
015800     STOP RUN.                                                            
015900*-------------------------------------------------------                  
016000* 0100-INITIALIZE-BATCH - OPEN THE FILES, SEED THE CASH                   
016100* BALANCE FROM THE DESK'S CONFIGURED STARTING CASH, CLEAR                 
016200* THE POSITION TABLE AND THE STATISTICS RECORD, THEN                      
016300* PRIME THE READ FOR THE MAIN PROCESSING LOOP.                            
016400*-------------------------------------------------------                  
016500 0100-INITIALIZE-BATCH.                                                   
016600     OPEN INPUT ORDERS-IN.                                                
016700     IF OI-STATUS-1 NOT = "0"                                             
016800         MOVE "OPEN ORDERS-IN" TO LOG-ERR-ROUTINE                         
016900         MOVE OI-STATUS-1 TO LOG-ERR-STATUS                               
017000         PERFORM 9800-ABEND-JOB.                                          
017100     OPEN OUTPUT EXECUTION-LOG.                                           
017200     IF EL-STATUS-1 NOT = "0"                                             
017300         MOVE "OPEN EXECUTION-LOG" TO LOG-ERR-ROUTINE                     
017400         MOVE EL-STATUS-1 TO LOG-ERR-STATUS                               
017500         PERFORM 9800-ABEND-JOB.                                          
017600     MOVE CFG-INITIAL-CASH TO WS-CASH-BALANCE.                            
017700     MOVE ZERO TO POS-ENTRY-COUNT.                                        
017800     MOVE ZERO TO ST-TOTAL-ORDERS.                                        
017900     MOVE ZERO TO ST-TOTAL-ORDERS-REJECTED.                               
018000     MOVE ZERO TO ST-TOTAL-SLIPPAGE.                                      
018100     MOVE ZERO TO ST-TOTAL-FEES.                                          
018200     MOVE ZERO TO ST-AVG-SLIPPAGE.                                        
018300     MOVE ZERO TO ST-AVG-FEES.                                            
018400     MOVE "BATCH INITIALIZED" TO LOGMSG-TEXT.                             
018500     PERFORM 9000-JOBLOG.                                                 
018600     PERFORM 0150-READ-NEXT-ORDER THRU 0150-EXIT.                         
018700 0100-EXIT.                                                               
018800     EXIT.                                                                
018900*-------------------------------------------------------                  
019000* 0150-READ-NEXT-ORDER - PRIMES AND RE-PRIMES THE MAIN                    
019100* LOOP.  STATUS '1' IS NORMAL END OF FILE; ANYTHING ELSE                  
019200* NON-ZERO ABENDS THE STEP.                                               
019300*-------------------------------------------------------                  
019400 0150-READ-NEXT-ORDER.                                                    
019500     READ ORDERS-IN.                                                      
019600     ADD 1 TO WS-RECS-READ.                                               
019700     IF OI-STATUS-1 = "1"                                                 
019800         SET WS-END-OF-ORDERS TO TRUE                                     
019900         GO TO 0150-EXIT.                                                 
020000     IF OI-STATUS-1 NOT = "0"                                             
020100         MOVE "READ ORDERS-IN" TO LOG-ERR-ROUTINE                         
020200         MOVE OI-STATUS-1 TO LOG-ERR-STATUS                               
020300         PERFORM 9800-ABEND-JOB.                                          
020400 0150-EXIT.                                                               
020500     EXIT.                                                                
020600*-------------------------------------------------------                  
020700* 0200-PROCESS-ONE-ORDER - VALIDATE, PRICE AND BOOK ONE                   
020800* ORDER, THEN WRITE ITS EXECUTION RESULT.  A VALIDATION                   
020900* FAILURE SKIPS PRICING AND BOOKING ENTIRELY.                             
021000*-------------------------------------------------------                  
021100 0200-PROCESS-ONE-ORDER.                                                  
021200     MOVE SPACES TO EXECUTION-RESULT-RECORD.                              
021300     MOVE ORD-SYMBOL TO EXE-SYMBOL.                                       
021400     MOVE ORD-SIDE TO EXE-SIDE.                                           
021500     MOVE ORD-TYPE TO EXE-ORDER-TYPE.                                     
021600     MOVE ORD-PRICE TO EXE-EXP-PRICE.                                     
021700     PERFORM 0300-VALIDATE-ORDER THRU 0300-EXIT.                          
021800     IF OV-IS-INVALID                                                     
021900         MOVE "FAIL" TO EXE-STATUS                                        
022000         MOVE OV-ERROR-TEXT TO EXE-ERROR                                  
022100         PERFORM 0700-WRITE-EXECUTION-RECORD THRU 0700-EXIT               
022200         GO TO 0200-NEXT-ORDER.                                           
022300     PERFORM 0400-PRICE-THE-ORDER THRU 0400-EXIT.                         
022400     IF ORD-SIDE-BUY                                                      
022500         PERFORM 0500-COMPUTE-BUY-SIDE THRU 0500-EXIT                     
022600     ELSE                                                                 
022700         PERFORM 0600-COMPUTE-SELL-SIDE THRU 0600-EXIT.                   
022800 0200-NEXT-ORDER.                                                         
022900     PERFORM 0150-READ-NEXT-ORDER THRU 0150-EXIT.                         
023000 0200-EXIT.                                                               
023100     EXIT.                                                                
023200*-------------------------------------------------------                  
023300* 0300-VALIDATE-ORDER - HAND THE ORDER TO ORDVAL FOR LOT-                 
023400* SIZE ROUNDING AND MINIMUM NOTIONAL VALIDATION.  ORDVAL                  
023500* ROUNDS OV-QUANTITY IN PLACE, SO EXE-QUANTITY REFLECTS                   
023600* THE ROUNDED FIGURE EVEN ON A VALID ORDER.                               
023700*-------------------------------------------------------                  
023800 0300-VALIDATE-ORDER.                                                     
023900     MOVE ORD-QUANTITY TO OV-QUANTITY.                                    
024000     MOVE ORD-PRICE TO OV-PRICE.                                          
024100     MOVE CFG-LOT-SIZE TO OV-LOT-SIZE.                                    
024200     MOVE CFG-MIN-NOTIONAL TO OV-MIN-NOTIONAL.                            
024300     CALL "ORDVAL" USING ORDER-VALIDATOR-PARMS.                           
024400     MOVE OV-QUANTITY TO EXE-QUANTITY.                                    
024500 0300-EXIT.                                                               
024600     EXIT.                                                                
024700*-------------------------------------------------------                  
024800* 0400-PRICE-THE-ORDER - SLIPPAGE, FILL PRICE, NOTIONAL,                  
024900* REALIZED SLIPPAGE IN BASIS POINTS, AND THE MAKER/TAKER                  
025000* FEE, IN THAT ORDER - EACH LATER FIGURE DEPENDS ON THE                   
025100* ONE BEFORE IT.                                                          
025200*-------------------------------------------------------                  
025300 0400-PRICE-THE-ORDER.                                                    
025400     MOVE OV-QUANTITY TO SL-ORDER-SIZE.                                   
025500     MOVE ORD-PRICE TO SL-PRICE.                                          
025600     MOVE ORD-VOLUME-24H TO SL-VOLUME-24H.                                
025700     MOVE ORD-SPREAD-PCT TO SL-SPREAD-PCT.                                
025800     MOVE CFG-BASE-SLIPPAGE-BPS TO SL-BASE-BPS.                           
025900     MOVE CFG-VOLATILITY-MULT TO SL-VOLATILITY-MULT.                      
026000     CALL "SLIPCLC" USING SLIPPAGE-MODEL-PARMS.                           
026100     MOVE SL-SLIPPAGE-AMOUNT TO EXE-SLIPPAGE.                             
026200     PERFORM 0420-COMPUTE-FILL-PRICE THRU 0420-EXIT.                      
026300     COMPUTE EXE-NOTIONAL ROUNDED =                                       
026400         OV-QUANTITY * EXE-FILL-PRICE.                                    
026500     PERFORM 0460-COMPUTE-SLIPPAGE-BPS THRU 0460-EXIT.                    
026600     PERFORM 0480-COMPUTE-FEE THRU 0480-EXIT.                             
026700 0400-EXIT.                                                               
026800     EXIT.                                                                
026900*-------------------------------------------------------                  
027000* 0420-COMPUTE-FILL-PRICE - SLIPPAGE WORKS AGAINST THE                    
027100* ORDER, NOT WITH IT: A BUY FILLS HIGHER THAN QUOTED, A                   
027200* SELL FILLS LOWER.                                                       
027300*-------------------------------------------------------                  
027400 0420-COMPUTE-FILL-PRICE.                                                 
027500     IF ORD-SIDE-BUY                                                      
027600         COMPUTE EXE-FILL-PRICE ROUNDED =                                 
027700             ORD-PRICE + (SL-SLIPPAGE-AMOUNT / OV-QUANTITY)               
027800     ELSE                                                                 
027900         COMPUTE EXE-FILL-PRICE ROUNDED =                                 
028000             ORD-PRICE - (SL-SLIPPAGE-AMOUNT / OV-QUANTITY).              
028100 0420-EXIT.                                                               
028200     EXIT.                                                                
028300*-------------------------------------------------------                  
028400* 0460-COMPUTE-SLIPPAGE-BPS - ABSOLUTE FILL/EXPECTED                      
028500* DIFFERENCE AGAINST THE EXPECTED PRICE, IN BASIS POINTS.                 
028600* NO ABS FUNCTION IN THIS COMPILER - NEGATE BY HAND.                      
028700*-------------------------------------------------------                  
028800 0460-COMPUTE-SLIPPAGE-BPS.                                               
028900     COMPUTE WS-FILL-DIFF =                                               
029000         EXE-FILL-PRICE - EXE-EXP-PRICE.                                  
029100     IF WS-FILL-DIFF < ZERO                                               
029200         COMPUTE WS-FILL-DIFF = ZERO - WS-FILL-DIFF.                      
029300     COMPUTE EXE-SLIPPAGE-BPS ROUNDED =                                   
029400         (WS-FILL-DIFF / EXE-EXP-PRICE) * 10000.                          
029500 0460-EXIT.                                                               
029600     EXIT.                                                                
029700*-------------------------------------------------------                  
029800* 0480-COMPUTE-FEE - LIMIT ORDERS PAY THE MAKER RATE,                     
029900* MARKET ORDERS PAY THE TAKER RATE.                                       
030000*-------------------------------------------------------                  
030100 0480-COMPUTE-FEE.                                                        
030200     MOVE EXE-NOTIONAL TO FE-NOTIONAL.                                    
030300     IF ORD-TYPE-LIMIT                                                    
030400         MOVE "Y" TO FE-MAKER-FLAG                                        
030500         MOVE "Y" TO EXE-MAKER-FLAG                                       
030600     ELSE                                                                 
030700         MOVE "N" TO FE-MAKER-FLAG                                        
030800         MOVE "N" TO EXE-MAKER-FLAG.                                      
030900     MOVE CFG-MAKER-FEE-BPS TO FE-MAKER-BPS.                              
031000     MOVE CFG-TAKER-FEE-BPS TO FE-TAKER-BPS.                              
031100     CALL "FEECALC" USING FEE-MODEL-PARMS.                                
031200     MOVE FE-FEE-AMOUNT TO EXE-FEE.                                       
031300 0480-EXIT.                                                               
031400     EXIT.                                                                
031500*-------------------------------------------------------                  
031600* 0500-COMPUTE-BUY-SIDE - CASH MUST COVER NOTIONAL PLUS                   
031700* FEE OR THE ORDER FAILS WITH INSUFFICIENT CASH; OTHERWISE                
031800* CASH IS DEBITED AND THE POSITION IS INCREASED.                          
031900*-------------------------------------------------------                  
032000 0500-COMPUTE-BUY-SIDE.                                                   
032100     COMPUTE WS-TOTAL-COST-9 ROUNDED =                                    
032200         EXE-NOTIONAL + EXE-FEE.                                          
032300     IF WS-TOTAL-COST-9 > WS-CASH-BALANCE                                 
032400         MOVE "FAIL" TO EXE-STATUS                                        
032500         MOVE "INSUFFICIENT CASH" TO EXE-ERROR                            
032600         PERFORM 0700-WRITE-EXECUTION-RECORD THRU 0700-EXIT               
032700         GO TO 0500-EXIT.                                                 
032800     SUBTRACT WS-TOTAL-COST-9 FROM WS-CASH-BALANCE.                       
032900     PERFORM 0550-FIND-OR-ADD-POSITION THRU 0550-EXIT.                    
033000     ADD OV-QUANTITY TO POS-QUANTITY (POS-IDX).                           
033100     MOVE "OK  " TO EXE-STATUS.                                           
033200     PERFORM 0700-WRITE-EXECUTION-RECORD THRU 0700-EXIT.                  
033300 0500-EXIT.                                                               
033400     EXIT.                                                                
033500*-------------------------------------------------------                  
033600* 0550-FIND-OR-ADD-POSITION - LOCATE THE SYMBOL'S TABLE                   
033700* ENTRY, ADDING A NEW ZERO-QUANTITY ENTRY IF THIS IS THE                  
033800* FIRST TIME THE BATCH HAS SEEN THE SYMBOL.  LEAVES                       
033900* POS-IDX POINTING AT THE ENTRY EITHER WAY.                               
034000*-------------------------------------------------------                  
034100 0550-FIND-OR-ADD-POSITION.                                               
034200     SET POS-IDX TO 1.                                                    
034300     SEARCH POSITION-ENTRY                                                
034400         AT END                                                           
034500             ADD 1 TO POS-ENTRY-COUNT                                     
034600             SET POS-IDX TO POS-ENTRY-COUNT                               
034700             MOVE ORD-SYMBOL TO POS-SYMBOL (POS-IDX)                      
034800             MOVE ZERO TO POS-QUANTITY (POS-IDX)                          
034900         WHEN POS-SYMBOL (POS-IDX) = ORD-SYMBOL                           
035000             CONTINUE.                                                    
035100 0550-EXIT.                                                               
035200     EXIT.                                                                
035300*-------------------------------------------------------                  
035400* 0600-COMPUTE-SELL-SIDE - THE HELD QUANTITY MUST COVER                   
035500* THE ORDER OR IT FAILS WITH INSUFFICIENT POSITION;                       
035600* OTHERWISE THE POSITION IS REDUCED AND CASH CREDITED                     
035700* WITH NOTIONAL LESS FEE.                                                 
035800*-------------------------------------------------------                  
035900 0600-COMPUTE-SELL-SIDE.                                                  
036000     PERFORM 0550-FIND-OR-ADD-POSITION THRU 0550-EXIT.                    
036100     IF OV-QUANTITY > POS-QUANTITY (POS-IDX)                              
036200         MOVE "FAIL" TO EXE-STATUS                                        
036300         MOVE "INSUFFICIENT POSITION" TO EXE-ERROR                        
036400         PERFORM 0700-WRITE-EXECUTION-RECORD THRU 0700-EXIT               
036500         GO TO 0600-EXIT.                                                 
036600     COMPUTE WS-PROCEEDS-9 ROUNDED =                                      
036700         EXE-NOTIONAL - EXE-FEE.                                          
036800     ADD WS-PROCEEDS-9 TO WS-CASH-BALANCE.                                
036900     SUBTRACT OV-QUANTITY FROM POS-QUANTITY (POS-IDX).                    
037000     MOVE "OK  " TO EXE-STATUS.                                           
037100     PERFORM 0700-WRITE-EXECUTION-RECORD THRU 0700-EXIT.                  
037200 0600-EXIT.                                                               
037300     EXIT.                                                                
037400*-------------------------------------------------------                  
037500* 0700-WRITE-EXECUTION-RECORD - COMMON WRITE POINT FOR                    
037600* EVERY ORDER, OK OR FAIL.  A SUCCESSFUL ORDER IS ALSO                    
037700* FOLDED INTO THE BATCH STATISTICS VIA STATACC.                           
037800*-------------------------------------------------------                  
037900 0700-WRITE-EXECUTION-RECORD.                                             
038000     WRITE EXECUTION-RESULT-RECORD.                                       
038100     IF EL-STATUS-1 NOT = "0"                                             
038200         MOVE "WRITE EXECUTION-LOG" TO LOG-ERR-ROUTINE                    
038300         MOVE EL-STATUS-1 TO LOG-ERR-STATUS                               
038400         PERFORM 9800-ABEND-JOB.                                          
038500     MOVE WS-CASH-BALANCE TO WS-CASH-TRACE-9.                             
038600     IF EXE-STATUS-OK                                                     
038700         MOVE "A" TO SA-FUNCTION-CODE                                     
038800         MOVE EXE-SLIPPAGE TO SA-ORDER-SLIPPAGE                           
038900         MOVE EXE-FEE TO SA-ORDER-FEE                                     
039000         CALL "STATACC" USING STATISTICS-ACCUM-PARMS                      
039100                              BATCH-STATISTICS-RECORD                     
039200         MOVE "ORDER EXECUTED OK" TO LOGMSG-TEXT                          
039300     ELSE                                                                 
039400         MOVE "R" TO SA-FUNCTION-CODE                                     
039500         CALL "STATACC" USING STATISTICS-ACCUM-PARMS                      
039600                              BATCH-STATISTICS-RECORD                     
039700         MOVE "ORDER FAILED" TO LOGMSG-TEXT.                              
039800     PERFORM 9000-JOBLOG.                                                 
039900 0700-EXIT.                                                               
040000     EXIT.                                                                
040100*-------------------------------------------------------                  
040200* 0900-END-OF-BATCH - CLOSE THE FILES, FINALIZE THE                       
040300* STATISTICS INTO AVERAGES, AND HAND THE FINAL CASH AND                   
040400* POSITION BOOK TO PORTRPT FOR THE STATE FILE AND THE                     
040500* PRINTED SUMMARY.                                                        
040600*-------------------------------------------------------                  
040700 0900-END-OF-BATCH.                                                       
040800     CLOSE ORDERS-IN.                                                     
040900     CLOSE EXECUTION-LOG.                                                 
041000     MOVE "F" TO SA-FUNCTION-CODE.                                        
041100     CALL "STATACC" USING STATISTICS-ACCUM-PARMS                          
041200                          BATCH-STATISTICS-RECORD.                        
041300     CALL "PORTRPT" USING WS-CASH-BALANCE                                 
041400                          POSITION-TABLE                                  
041500                          BATCH-STATISTICS-RECORD.                        
041600     MOVE "BATCH COMPLETE" TO LOGMSG-TEXT.                                
041700     PERFORM 9000-JOBLOG.                                                 
041800 0900-EXIT.                                                               
041900     EXIT.                                                                
042000*-------------------------------------------------------                  
042100* 9000-JOBLOG - WRITE ONE TRACE LINE TO SYSOUT.                           
042200*-------------------------------------------------------                  
042300 9000-JOBLOG.                                                             
042400     DISPLAY LOGMSG.                                                      
042500 9000-EXIT.                                                               
042600     EXIT.                                                                
042700*-------------------------------------------------------                  
042800* 9800-ABEND-JOB - A BAD FILE STATUS ON OPEN, READ OR                     
042900* WRITE IS UNRECOVERABLE - LOG IT AND FAIL THE STEP.                      
043000* ADDED UNDER CR-0367 AFTER THE MARCH RUN SILENTLY                        
043100* CONTINUED PAST A BAD DD CARD.                                           
043200*-------------------------------------------------------                  
043300 9800-ABEND-JOB.                                                          
043400     DISPLAY LOGMSG-ERR.                                                  
043500     MOVE 16 TO RETURN-CODE.                                              
043600     STOP RUN.                                                            
