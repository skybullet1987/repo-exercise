000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/FEPARM.CPY  $Revision: 1.2 $"                 
000800*-----------------------------------------------------------              
000900* FEPARM  -- LINKAGE PARAMETERS FOR THE FEECALC SUBPROGRAM                
001000* PASSED BY ORDEXEC ON EVERY CALL TO FEECALC, ONE ORDER AT A              
001100* TIME, AFTER THE FILL PRICE AND NOTIONAL HAVE BEEN COMPUTED.             
001200*-----------------------------------------------------------              
001300* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001400*-----------------------------------------------------------              
001500* FE-NOTIONAL         01-15  NOTIONAL VALUE OF THE FILL                   
001600* FE-MAKER-FLAG       16-16  Y = MAKER, N = TAKER                         
001700* FE-MAKER-BPS        17-21  DESK MAKER FEE RATE                          
001800* FE-TAKER-BPS        22-26  DESK TAKER FEE RATE                          
001900* FE-FEE-AMOUNT       27-41  COMPUTED FEE, RETURNED                       
002000* FILLER              42-49  RESERVED                                     
002100*-------------------------------------------------------                  
002200* CHANGE LOG                                                              
002300* DATE     BY  REQUEST    DESCRIPTION                                     
002400*-------------------------------------------------------                  
002500* 07/06/93 RH  CR-9314    ORIGINAL LAYOUT WHEN FEECALC WAS SPLIT          
002600*                         OUT OF THE MAIN DRIVER.                         
002700* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
002800*                         FIELDS IN THIS RECORD - NO CHANGE               
002900*                         REQUIRED, SIGNED OFF.                           
003000*-------------------------------------------------------                  
003100 01  FEE-MODEL-PARMS.                                                     
003200*     IN - DOLLAR NOTIONAL VALUE OF THE FILL (FILL PRICE                  
003300*     TIMES QUANTITY).                                                    
003400     05  FE-NOTIONAL             PIC S9(11)V9(04).                        
003500*     IN - Y FOR A LIMIT ORDER (MAKER RATE APPLIES), N FOR A              
003600*     MARKET ORDER (TAKER RATE APPLIES).                                  
003700     05  FE-MAKER-FLAG           PIC X(01).                               
003800         88  FE-IS-MAKER                 VALUE "Y".                       
003900         88  FE-IS-TAKER                 VALUE "N".                       
004000*     IN - CFG-MAKER-FEE-BPS, PASSED THROUGH UNCHANGED.                   
004100     05  FE-MAKER-BPS            PIC S9(03)V9(02).                        
004200*     IN - CFG-TAKER-FEE-BPS, PASSED THROUGH UNCHANGED.                   
004300     05  FE-TAKER-BPS            PIC S9(03)V9(02).                        
004400*     OUT - FEE CHARGED ON THIS ORDER, ROUNDED TO SIX                     
004500*     DECIMALS.                                                           
004600     05  FE-FEE-AMOUNT           PIC S9(09)V9(06).                        
004700*     RESERVED.                                                           
004800     05  FILLER                  PIC X(08).                               
