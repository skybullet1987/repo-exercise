000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/STPARM.CPY  $Revision: 1.3 $"                 
000800*-----------------------------------------------------------              
000900* STPARM  -- LINKAGE PARAMETERS FOR THE STATACC SUBPROGRAM                
001000* PASSED BY ORDEXEC ON EVERY CALL TO STATACC - ONCE PER                   
001100* SUCCESSFUL ORDER (SA-ACCUMULATE), ONCE PER REJECTED ORDER               
001200* (SA-REJECT), AND ONCE AT END OF FILE (SA-FINALIZE).                     
001300*-----------------------------------------------------------              
001400* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001500*-----------------------------------------------------------              
001600* SA-FUNCTION-CODE    01-01  A, R OR F                                    
001700* SA-ORDER-SLIPPAGE   02-16  THIS ORDER'S SLIPPAGE (SA-ACCUMULATE)        
001800* SA-ORDER-FEE        17-31  THIS ORDER'S FEE (SA-ACCUMULATE)             
001900* FILLER              32-41  RESERVED                                     
002000*-------------------------------------------------------                  
002100* CHANGE LOG                                                              
002200* DATE     BY  REQUEST    DESCRIPTION                                     
002300*-------------------------------------------------------                  
002400* 03/21/94 DO  CR-9407    ORIGINAL LAYOUT WHEN STATACC WAS                
002500*                         SPLIT OUT OF THE MAIN DRIVER - A AND            
002600*                         F FUNCTION CODES ONLY.                          
002700* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
002800*                         FIELDS IN THIS RECORD - NO CHANGE               
002900*                         REQUIRED, SIGNED OFF.                           
003000* 08/19/03 JF  CR-0372    ADDED THE R (SA-REJECT) FUNCTION                
003100*                         CODE.                                           
003200*-------------------------------------------------------                  
003300 01  STATISTICS-ACCUM-PARMS.                                              
003400*     IN - WHICH OF THE THREE THINGS STATACC SHOULD DO THIS               
003500*     CALL.  SA-ORDER-SLIPPAGE AND SA-ORDER-FEE ARE ONLY                  
003600*     MEANINGFUL WHEN SA-ACCUMULATE IS SET.                               
003700     05  SA-FUNCTION-CODE        PIC X(01).                               
003800         88  SA-ACCUMULATE               VALUE "A".                       
003900         88  SA-REJECT                   VALUE "R".                       
004000         88  SA-FINALIZE                 VALUE "F".                       
004100*     IN - THIS ORDER'S EXE-SLIPPAGE, WHEN SA-ACCUMULATE.                 
004200     05  SA-ORDER-SLIPPAGE       PIC S9(09)V9(06).                        
004300*     IN - THIS ORDER'S EXE-FEE, WHEN SA-ACCUMULATE.                      
004400     05  SA-ORDER-FEE            PIC S9(09)V9(06).                        
004500*     RESERVED.                                                           
004600     05  FILLER                  PIC X(10).                               
