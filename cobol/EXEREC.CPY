000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/EXEREC.CPY  $Revision: 1.6 $"                 
000800*-----------------------------------------------------------              
000900* EXEREC  -- EXECUTION RESULT RECORD (EXECUTION-LOG FILE)                 
001000* WRITTEN ONCE PER ORDER, OK OR FAIL, IN ARRIVAL SEQUENCE.                
001100* CARRIES ENOUGH OF THE ORIGINAL ORDER TO STAND ALONE AS AN               
001200* AUDIT RECORD - THE DESK DOES NOT HAVE TO GO BACK TO THE                 
001300* ORDERS-IN FEED TO RECONCILE A FILL OR A REJECT.                         
001400*-----------------------------------------------------------              
001500* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001600*-----------------------------------------------------------              
001700* EXE-SYMBOL          001-012  INSTRUMENT SYMBOL                          
001800* EXE-SIDE            013-016  BUY OR SELL                                
001900* EXE-ORDER-TYPE      017-022  MARKET OR LIMIT                            
002000* EXE-STATUS          023-026  OK OR FAIL                                 
002100* EXE-ERROR           027-066  REJECT REASON, BLANK IF OK                 
002200* EXE-QUANTITY        067-081  FILLED SIZE, 8 DECIMALS                    
002300* EXE-EXP-PRICE       082-092  ORDER'S REFERENCE PRICE, 2 DECIMALS        
002400* EXE-FILL-PRICE      093-107  ACTUAL FILL PRICE, 6 DECIMALS              
002500* EXE-SLIPPAGE        108-122  SLIPPAGE AMOUNT, 6 DECIMALS                
002600* EXE-SLIPPAGE-BPS    123-129  SLIPPAGE, BASIS POINTS, 2 DECIMALS         
002700* EXE-FEE             130-144  FEE CHARGED, 6 DECIMALS                    
002800* EXE-NOTIONAL        145-159  NOTIONAL VALUE, 4 DECIMALS                 
002900* EXE-MAKER-FLAG      160-160  Y = MAKER, N = TAKER                       
003000* FILLER              161-170  RESERVED                                   
003100*-------------------------------------------------------                  
003200* CHANGE LOG                                                              
003300* DATE     BY  REQUEST    DESCRIPTION                                     
003400*-------------------------------------------------------                  
003500* 06/14/93 RH  CR-9314    ORIGINAL LAYOUT.                                
003600* 06/17/93 RH  CR-9346    ADDED EXE-ERROR SO A REJECTED ORDER             
003700*                         CARRIES ITS REASON ON THE SAME                  
003800*                         RECORD, NOT JUST IN THE JOB LOG.                
003900* 07/02/93 RH  CR-9314    ADDED EXE-SLIPPAGE AND                          
004000*                         EXE-SLIPPAGE-BPS WHEN THE SLIPPAGE              
004100*                         MODEL WAS SPLIT OUT TO SLIPCLC.                 
004200* 07/06/93 RH  CR-9314    ADDED EXE-FEE AND EXE-MAKER-FLAG WHEN           
004300*                         THE FEE MODEL WAS SPLIT OUT TO                  
004400*                         FEECALC.                                        
004500* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
004600*                         FIELDS IN THIS RECORD - NO CHANGE               
004700*                         REQUIRED, SIGNED OFF.                           
004800*-------------------------------------------------------                  
004900 01  EXECUTION-RESULT-RECORD.                                             
005000*     SYMBOL, SIDE AND ORDER TYPE ARE CARRIED FORWARD FROM                
005100*     THE ORIGINAL ORDER REQUEST RECORD UNCHANGED.                        
005200     05  EXE-SYMBOL              PIC X(12).                               
005300     05  EXE-SIDE                PIC X(04).                               
005400     05  EXE-ORDER-TYPE          PIC X(06).                               
005500*     OK MEANS THE ORDER WAS FILLED AND THE LEDGER UPDATED;               
005600*     FAIL MEANS NO CASH OR POSITION MOVEMENT TOOK PLACE.                 
005700     05  EXE-STATUS              PIC X(04).                               
005800         88  EXE-STATUS-OK               VALUE "OK  ".                    
005900         88  EXE-STATUS-FAIL             VALUE "FAIL".                    
006000*     SET ONLY WHEN EXE-STATUS-FAIL - VALIDATION ERROR TEXT               
006100*     FROM ORDVAL, OR INSUFFICIENT CASH/POSITION TEXT FROM                
006200*     ORDEXEC ITSELF.  SPACES WHEN THE ORDER FILLED CLEAN.                
006300     05  EXE-ERROR               PIC X(40).                               
006400*     FILLED QUANTITY - EQUAL TO THE ROUNDED ORD-QUANTITY ON              
006500*     AN OK RECORD, ZERO ON A FAIL RECORD.                                
006600     05  EXE-QUANTITY            PIC S9(07)V9(08).                        
006700*     THE ORIGINAL ORD-PRICE, RENAMED HERE SO THE RECORD                  
006800*     READS STANDALONE AGAINST THE FILL PRICE THAT FOLLOWS.               
006900     05  EXE-EXP-PRICE           PIC S9(09)V9(02).                        
007000*     ACTUAL PRICE THE ORDER FILLED AT, AFTER SLIPPAGE -                  
007100*     HIGHER THAN EXE-EXP-PRICE ON A BUY, LOWER ON A SELL.                
007200     05  EXE-FILL-PRICE          PIC S9(09)V9(06).                        
007300*     ABSOLUTE DOLLAR SLIPPAGE APPLIED TO THIS ORDER, AS                  
007400*     RETURNED BY SLIPCLC.                                                
007500     05  EXE-SLIPPAGE            PIC S9(09)V9(06).                        
007600*     SLIPPAGE EXPRESSED IN BASIS POINTS OF EXE-EXP-PRICE,                
007700*     FOR THE DESK'S EXECUTION-QUALITY REPORTING.                         
007800     05  EXE-SLIPPAGE-BPS        PIC S9(05)V9(02).                        
007900*     FEE CHARGED ON THIS ORDER, MAKER OR TAKER RATE PER                  
008000*     EXE-MAKER-FLAG, AS RETURNED BY FEECALC.                             
008100     05  EXE-FEE                 PIC S9(09)V9(06).                        
008200*     EXE-FILL-PRICE TIMES EXE-QUANTITY - THE DOLLAR SIZE OF              
008300*     THE TRADE BEFORE FEES.                                              
008400     05  EXE-NOTIONAL            PIC S9(11)V9(04).                        
008500*     Y IF THE ORDER WAS LIMIT (MAKER RATE APPLIED), N IF                 
008600*     MARKET (TAKER RATE APPLIED).                                        
008700     05  EXE-MAKER-FLAG          PIC X(01).                               
008800         88  EXE-IS-MAKER                VALUE "Y".                       
008900         88  EXE-IS-TAKER                VALUE "N".                       
009000*     RESERVED FOR FUTURE EXECUTION-QUALITY FIELDS.                       
009100     05  FILLER                  PIC X(10).                               
009200*-----------------------------------------------------------              
009300* USAGE NOTES                                                             
009400*-----------------------------------------------------------              
009500* 1. ONE RECORD IS WRITTEN FOR EVERY ORDER READ FROM                      
009600*    ORDERS-IN, WHETHER IT FILLED OR NOT - THE EXECUTION                  
009700*    LOG COUNT ALWAYS TIES TO ORDERS-IN RECORD COUNT.                     
009800* 2. ON A FAIL RECORD, EXE-QUANTITY, EXE-FILL-PRICE,                      
009900*    EXE-SLIPPAGE, EXE-SLIPPAGE-BPS, EXE-FEE AND                          
010000*    EXE-NOTIONAL ARE ALL ZERO - ONLY EXE-ERROR IS                        
010100*    MEANINGFUL.                                                          
010200* 3. THIS RECORD REPLACES THE INDIVIDUAL BUY AND SELL                     
010300*    CONFIRMATION SCREENS THE OLD ON-LINE ORDER ENTRY                     
010400*    SYSTEM USED TO BUILD - THE BATCH KEEPS ONE AUDIT                     
010500*    TRAIL INSTEAD OF TWO SCREEN FORMATS.                                 
010600*-----------------------------------------------------------              
