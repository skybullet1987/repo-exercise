000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/POSTAB.CPY  $Revision: 1.3 $"                 
000800*-----------------------------------------------------------              
000900* POSTAB  -- OPEN POSITIONS TABLE, KEYED BY SYMBOL                        
001000* HELD ENTIRELY IN MEMORY FOR THE LIFE OF THE BATCH RUN; THE              
001100* DESK NEVER CARRIES MORE THAN A HANDFUL OF SYMBOLS SO A                  
001200* SEARCH OF THE TABLE IS ADEQUATE - NO INDEXED FILE OR                    
001300* DATABASE ACCESS IS NEEDED TO FIND OR ADD A SYMBOL'S ENTRY.              
001400*-----------------------------------------------------------              
001500* FIELD POSITION MAP (1-UP, INCLUSIVE)                                    
001600*-----------------------------------------------------------              
001700* POS-ENTRY-COUNT     01-04  ACTIVE TABLE ENTRIES (BINARY)                
001800* FILLER              05-08  RESERVED                                     
001900* POSITION-ENTRY      09-...  OCCURS 1 TO 50 TIMES                        
002000*   POS-SYMBOL          INSTRUMENT SYMBOL                                 
002100*   POS-QUANTITY        QUANTITY HELD, 8 DECIMALS                         
002200*   FILLER              RESERVED                                          
002300*-------------------------------------------------------                  
002400* CHANGE LOG                                                              
002500* DATE     BY  REQUEST    DESCRIPTION                                     
002600*-------------------------------------------------------                  
002700* 06/14/93 RH  CR-9314    ORIGINAL LAYOUT - FIXED OCCURS 20 TIMES,        
002800*                         NO ENTRY COUNT, LINEAR SCAN OF THE              
002900*                         WHOLE TABLE ON EVERY LOOKUP.                    
003000* 04/11/95 DO  CR-9502    WIDENED TO 50 SYMBOLS AND ADDED                 
003100*                         POS-ENTRY-COUNT / OCCURS DEPENDING ON           
003200*                         SO A SEARCH ONLY SCANS THE ACTIVE               
003300*                         ENTRIES INSTEAD OF ALL 50 EVERY TIME.           
003400* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003500*                         FIELDS IN THIS TABLE - NO CHANGE                
003600*                         REQUIRED, SIGNED OFF.                           
003700*-------------------------------------------------------                  
003800 01  POSITION-TABLE.                                                      
003900*     NUMBER OF SYMBOLS CURRENTLY OCCUPYING THE TABLE.  DRIVES            
004000*     THE OCCURS DEPENDING ON CLAUSE BELOW SO A SEARCH NEVER              
004100*     LOOKS PAST THE LAST ACTIVE ENTRY.                                   
004200     05  POS-ENTRY-COUNT         PIC S9(04) COMP VALUE ZERO.              
004300*     RESERVED.                                                           
004400     05  FILLER                  PIC X(04).                               
004500*     ONE ENTRY PER SYMBOL EVER TRADED IN THE BATCH, ADDED BY             
004600*     ORDEXEC'S 0550-FIND-OR-ADD-POSITION THE FIRST TIME A                
004700*     SYMBOL IS SEEN AND NEVER REMOVED, EVEN IF THE POSITION              
004800*     LATER NETS BACK TO ZERO.                                            
004900     05  POSITION-ENTRY OCCURS 1 TO 50 TIMES                              
005000                      DEPENDING ON POS-ENTRY-COUNT                        
005100                      INDEXED BY POS-IDX.                                 
005200*         INSTRUMENT SYMBOL - THE SEARCH KEY.                             
005300         10  POS-SYMBOL          PIC X(12).                               
005400*         NET QUANTITY HELD - INCREASED ON A BUY FILL,                    
005500*         DECREASED ON A SELL FILL.                                       
005600         10  POS-QUANTITY        PIC S9(07)V9(08).                        
005700*         RESERVED.                                                       
005800         10  FILLER              PIC X(01).                               
