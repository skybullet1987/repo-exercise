000100*-----------------------------------------------------------              
000200* CRESCENT SECURITIES CORP - DATA PROCESSING DIVISION                     
000300* UNPUBLISHED PROPRIETARY SOURCE CODE OF CRESCENT SECURITIES CORP.        
000400* THIS LISTING MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT                 
000500* THE WRITTEN CONSENT OF THE DESK MANAGER, DATA PROCESSING.               
000600*-----------------------------------------------------------              
000700* #ident "@(#) apps/ORDEXEC/FEECALC.cbl  $Revision: 1.3 $"                
000800*-----------------------------------------------------------              
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     FEECALC.                                                 
001100 AUTHOR.         R HALVERSEN.                                             
001200 INSTALLATION.   CRESCENT SECURITIES CORP - DATA PROCESSING.              
001300 DATE-WRITTEN.   07/06/93.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       CRESCENT SECURITIES CORP - INTERNAL USE ONLY.            
001600*-------------------------------------------------------                  
001700* PURPOSE.  COMPUTES THE MAKER OR TAKER FEE ON ONE                        
001800* ORDER'S NOTIONAL VALUE.  REPLACES THE OLD PRACTICE OF                   
001900* KEYING THE FEE SCHEDULE UP ON REQUEST - THE SCHEDULE IS                 
002000* NOW A FIXED DESK PARAMETER, RECOMPILED WHEN IT CHANGES.                 
002100* CALLED ONCE PER ORDER BY ORDEXEC, AFTER THE FILL PRICE                  
002200* AND NOTIONAL HAVE BEEN COMPUTED.                                        
002300*-------------------------------------------------------                  
002400*-------------------------------------------------------                  
002500* CHANGE LOG                                                              
002600* DATE     BY  REQUEST    DESCRIPTION                                     
002700*-------------------------------------------------------                  
002800* 07/06/93 RH  CR-9314    ORIGINAL SUBPROGRAM - MAKER/TAKER FEE           
002900*                         SELECTED FROM THE DESK'S BASIS-POINT            
003000*                         SCHEDULE AND APPLIED TO NOTIONAL.               
003100* 02/14/94 RH  CR-9401    RECAST THE MAKER/TAKER SCHEDULE AS AN           
003200*                         OCCURS TABLE SO THE RATE SELECTION IS           
003300*                         A SUBSCRIPTED LOOKUP, NOT A NESTED IF.          
003400* 11/18/98 TW  Y2K-0042   YEAR 2000 READINESS REVIEW.  NO DATE            
003500*                         FIELDS IN THIS PROGRAM - NO CHANGE              
003600*                         REQUIRED, SIGNED OFF.                           
003700* 01/05/99 MC  CR-9812    ROUNDED THE FEE TO SIX DECIMALS TO              
003800*                         MATCH THE EXECUTION LOG LAYOUT.                 
003900*-------------------------------------------------------                  
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.    CRESCENT-3090.                                       
004300 OBJECT-COMPUTER.    CRESCENT-3090.                                       
004400 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.                                  
004500*-------------------------------------------------------                  
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800*-------------------------------------------------------                  
004900 01  LOGMSG.                                                              
005000     05  FILLER                  PIC X(10) VALUE "FEECALC =>".            
005100     05  LOGMSG-TEXT             PIC X(50).                               
005200*-------------------------------------------------------                  
005300* MAKER/TAKER SCHEDULE, KEPT AS A 2-ENTRY TABLE SO THE                    
005400* CORRECT RATE IS A SUBSCRIPTED LOOKUP - ENTRY 1 IS THE                   
005500* MAKER RATE, ENTRY 2 THE TAKER RATE.                                     
005600*-------------------------------------------------------                  
005700 01  WS-BPS-VALUES.                                                       
005800     05  WS-BPS-MAKER            PIC S9(03)V9(02).                        
005900     05  WS-BPS-TAKER            PIC S9(03)V9(02).                        
006000 01  WS-BPS-TABLE REDEFINES WS-BPS-VALUES.                                
006100     05  WS-BPS-ENTRY            PIC S9(03)V9(02)                         
006200                                 OCCURS 2 TIMES                           
006300                                 INDEXED BY WS-BPS-IDX.                   
006400*-------------------------------------------------------                  
006500* RATE AND FEE WORK AREAS, CARRIED TO TEN DECIMALS UNTIL                  
006600* THE FINAL SIX-DECIMAL RESULT IS ROUNDED OFF.                            
006700*-------------------------------------------------------                  
006800 01  WS-FEE-RATE                PIC S9(03)V9(10).                         
006900 01  WS-FEE-RATE-PARTS REDEFINES WS-FEE-RATE.                             
007000     05  WS-FEE-RATE-WHOLE      PIC S9(03).                               
007100     05  WS-FEE-RATE-DEC        PIC 9(10).                                
007200 01  WS-FEE-WORK                PIC S9(15)V9(10).                         
007300 01  WS-FEE-WORK-PARTS REDEFINES WS-FEE-WORK.                             
007400     05  WS-FEE-WORK-WHOLE      PIC S9(15).                               
007500     05  WS-FEE-WORK-DEC        PIC 9(10).                                
007600 77  WS-CALL-COUNT              PIC S9(04) COMP VALUE ZERO.               
007700*-------------------------------------------------------                  
007800 LINKAGE SECTION.                                                         
007900*-------------------------------------------------------                  
008000     COPY FEPARM.                                                         
008100*-------------------------------------------------------                  
008200 PROCEDURE DIVISION USING FEE-MODEL-PARMS.                                
008300*-------------------------------------------------------                  
008400 0000-MAIN-LINE.                                                          
008500     ADD 1 TO WS-CALL-COUNT.                                              
008600     PERFORM 1000-SELECT-RATE THRU 1000-EXIT.                             
008700     PERFORM 2000-COMPUTE-FEE THRU 2000-EXIT.                             
008800     GOBACK.                                                              
008900*-------------------------------------------------------                  
009000* 1000-SELECT-RATE - MAKER RATE FOR LIMIT ORDERS, TAKER                   
009100* RATE FOR MARKET ORDERS.                                                 
009200*-------------------------------------------------------                  
009300 1000-SELECT-RATE.                                                        
009400     MOVE FE-MAKER-BPS TO WS-BPS-MAKER.                                   
009500     MOVE FE-TAKER-BPS TO WS-BPS-TAKER.                                   
009600     IF FE-IS-MAKER                                                       
009700         SET WS-BPS-IDX TO 1                                              
009800     ELSE                                                                 
009900         SET WS-BPS-IDX TO 2.                                             
010000     COMPUTE WS-FEE-RATE ROUNDED =                                        
010100         WS-BPS-ENTRY (WS-BPS-IDX) / 10000.                               
010200 1000-EXIT.                                                               
010300     EXIT.                                                                
010400*-------------------------------------------------------                  
010500* 2000-COMPUTE-FEE - APPLY THE RATE TO THE NOTIONAL.                      
010600* FINAL RESULT ROUNDED TO SIX DECIMALS.                                   
010700*-------------------------------------------------------                  
010800 2000-COMPUTE-FEE.                                                        
010900     COMPUTE WS-FEE-WORK ROUNDED =                                        
011000         FE-NOTIONAL * WS-FEE-RATE.                                       
011100     COMPUTE FE-FEE-AMOUNT ROUNDED =                                      
011200         WS-FEE-WORK.                                                     
011300     MOVE "FEE COMPUTED" TO LOGMSG-TEXT.                                  
011400     DISPLAY LOGMSG.                                                      
011500 2000-EXIT.                                                               
011600     EXIT.                                                                
